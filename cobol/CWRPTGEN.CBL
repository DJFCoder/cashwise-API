000100******************************************************************
000110* FECHA       : 03/02/1989                                       *
000120* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : CWRPTGEN                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : GENERA LOS REPORTES FINANCIEROS DE PERIODO:      *
000170*             : BALANCE (INGRESOS/EGRESOS/SALDO), DISTRIBUCION   *
000180*             : POR CATEGORIA Y EVOLUCION MENSUAL DE UN ANIO.    *
000190*             : LOS PARAMETROS (FECHA INICIO, FECHA FIN Y ANIO)  *
000200*             : SE RECIBEN POR SYSIN.                            *
000210* ARCHIVOS    : TRANLEDG=C,BALANCE=A,DISTRIB=A,EVOLMES=A         *
000220* ACCION (ES) : BALANCE, DISTRIBUCION, EVOLUCION MENSUAL         *
000230* INSTALADO   : 03/02/1989                                       *
000240* BPM/RATIONAL: 096642                                           *
000250* NOMBRE      : REPORTES FINANCIEROS DE PERIODO                  *
000260* DESCRIPCION : BALANCE, DISTRIBUCION Y EVOLUCION MENSUAL        *
000270******************************************************************
000280*                     B I T A C O R A   D E   C A M B I O S      *
000290******************************************************************
000300* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
000310* ----------  ------------  ---------  ------------------------- *
000320* 03/02/1989  MOCH          EEDR0013   CREACION ORIGINAL          EEDR0013
000330*                           (SOLO BALANCE DE PERIODO)             EEDR0013
000340* 14/06/1992  MOCH          EEDR0231   SE AGREGA DISTRIBUCION POR EEDR0231
000350*                           CATEGORIA, CON CALL A CWCATLOK        EEDR0231
000360* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K)      EEDR0902
000370* 22/03/2005  PEDR          EEDR0714   SE AGREGA EVOLUCION        EEDR0714
000380*                           MENSUAL POR ANIO (REPORTE NUEVO)      EEDR0714
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.                    CWRPTGEN.
000420 AUTHOR.                        MARIO OCHAETA.
000430 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
000440 DATE-WRITTEN.                  03/02/1989.
000450 DATE-COMPILED.
000460 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530******************************************************************
000540*              A R C H I V O S   D E   E N T R A D A
000550******************************************************************
000560     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
000570            ORGANIZATION     IS SEQUENTIAL
000580            FILE STATUS      IS FS-TRANLEDG.
000590******************************************************************
000600*              A R C H I V O S   D E   S A L I D A
000610******************************************************************
000620     SELECT BALANCE   ASSIGN  TO BALANCE
000630            ORGANIZATION     IS LINE SEQUENTIAL.
000640     SELECT DISTRIB    ASSIGN  TO DISTRIB
000650            ORGANIZATION     IS LINE SEQUENTIAL.
000660     SELECT EVOLMES    ASSIGN  TO EVOLMES
000670            ORGANIZATION     IS LINE SEQUENTIAL.
000680 DATA DIVISION.
000690 FILE SECTION.
000700*1 -->MAESTRO DE LANZAMIENTOS
000710 FD  TRANLEDG.
000720     COPY CWTXNLED.
000730*2 -->REPORTE DE BALANCE DE PERIODO
000740 FD  BALANCE.
000750 01  LIN-BALANCE                   PIC X(132).
000760*3 -->REPORTE DE DISTRIBUCION POR CATEGORIA
000770 FD  DISTRIB.
000780 01  LIN-DISTRIB                    PIC X(132).
000790*4 -->REPORTE DE EVOLUCION MENSUAL
000800 FD  EVOLMES.
000810 01  LIN-EVOLMES                    PIC X(132).
000820 WORKING-STORAGE SECTION.
000830******************************************************************
000840*               C A M P O S    D E    T R A B A J O              *
000850******************************************************************
000860 01  WKS-CAMPOS-DE-TRABAJO.
000870     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWRPTGEN'.
000880     02  WKS-I                     PIC 9(04)   COMP.
000890     02  WKS-J                     PIC 9(04)   COMP.
000900     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
000910         88  FIN-TRANLEDG              VALUE 1.
000920     02  FILLER                    PIC X(04).
000930*--------------------------------------------------------------*
000940*    PARAMETROS DE CORRIDA, RECIBIDOS DE SYSIN: FECHA INICIO,  *
000950*    FECHA FIN DEL PERIODO Y ANIO PARA LA EVOLUCION MENSUAL.   *
000960*--------------------------------------------------------------*
000970 01  WKS-PARAMETROS-SYSIN.
000980     02  WKS-PM-FECHA-INI          PIC 9(08).
000990     02  WKS-PM-FECHA-FIN          PIC 9(08).
001000     02  WKS-PM-ANIO               PIC 9(04).
001010     02  FILLER                    PIC X(10).
001020 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS-SYSIN.
001030     02  WKS-PM-LINEA-SYSIN        PIC X(30).
001040*--------------------------------------------------------------*
001050*    ACUMULADORES DEL BALANCE DE PERIODO.                      *
001060*--------------------------------------------------------------*
001070 01  WKS-ACUM-BALANCE.
001080     02  WKS-AB-INGRESOS           PIC S9(13)V9(02)
001090                                    VALUE ZEROS.
001100     02  WKS-AB-EGRESOS            PIC S9(13)V9(02)
001110                                    VALUE ZEROS.
001120     02  WKS-AB-SALDO              PIC S9(13)V9(02)
001130                                    VALUE ZEROS.
001140     02  FILLER                    PIC X(05).
001150*--------------------------------------------------------------*
001160*    TABLA DE DISTRIBUCION POR CATEGORIA, NO ORDENADA, CON     *
001170*    BUSQUEDA E INSERCION LINEAL (IGUAL IDIOMA QUE LA TABLA    *
001180*    DE ULTIMO HIJO DE CWRECJOB).                              *
001190*--------------------------------------------------------------*
001200 01  WKS-TAB-DISTRIB.
001210     02  WKS-DT-REG OCCURS 500 TIMES INDEXED BY WKS-DT-INDICE.
001220         03  WKS-DT-CATEGORY-ID    PIC 9(09).
001230         03  WKS-DT-TOTAL          PIC S9(13)V9(02).
001240 01  WKS-TAB-DISTRIB-R REDEFINES WKS-TAB-DISTRIB.
001250     02  WKS-DT-BYTES OCCURS 500 TIMES.
001260         03  FILLER                PIC X(24).
001270 01  WKS-TAB-LONG-DT               PIC 9(04)   COMP VALUE ZEROS.
001280 01  WKS-DT-GRAN-TOTAL              PIC S9(13)V9(02)
001290                                    VALUE ZEROS.
001300*--------------------------------------------------------------*
001310*    TABLA DE EVOLUCION MENSUAL, 12 POSICIONES FIJAS, UNA      *
001320*    POR MES DEL ANIO SOLICITADO.                               *
001330*--------------------------------------------------------------*
001340 01  WKS-TAB-EVOLMES.
001350     02  WKS-EM-REG OCCURS 12 TIMES INDEXED BY WKS-EM-INDICE.
001360         03  WKS-EM-INGRESOS       PIC S9(13)V9(02)
001370                                   VALUE ZEROS.
001380         03  WKS-EM-EGRESOS        PIC S9(13)V9(02)
001390                                   VALUE ZEROS.
001400 01  WKS-TAB-EVOLMES-R REDEFINES WKS-TAB-EVOLMES.
001410     02  WKS-EM-BYTES OCCURS 12 TIMES.
001420         03  FILLER                PIC X(30).
001430 01  WKS-EM-ANUAL.
001440     02  WKS-EM-ANUAL-INGRESOS     PIC S9(13)V9(02)
001450                                   VALUE ZEROS.
001460     02  WKS-EM-ANUAL-EGRESOS      PIC S9(13)V9(02)
001470                                   VALUE ZEROS.
001480     02  FILLER                    PIC X(05).
001490*--------------------------------------------------------------*
001500*    CAMPOS PARA LA LLAMADA A CWCATLOK (CONSULTA DE CATEGORIA) *
001510*--------------------------------------------------------------*
001520 01  WKS-LLAMADA-CATLOK.
001530     02  WKS-CL-CATEGORY-ID        PIC 9(09).
001540     02  WKS-CL-CATEGORY-NAME      PIC X(100).
001550     02  WKS-CL-ENCONTRADA         PIC X(01).
001560     02  FILLER                    PIC X(05).
001570 01  WKS-MASK-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99-.
001580 01  WKS-MASK-MONTO-ING            PIC Z,ZZZ,ZZZ,ZZ9.99-.
001590 01  WKS-MASK-MONTO-EGR            PIC Z,ZZZ,ZZZ,ZZ9.99-.
001600*    EL SALDO LLEVA SIGNO AL FRENTE (NO FLOTANTE AL FINAL COMO
001610*    INGRESOS/EGRESOS), SEGUN LO PIDE EL REPORTE DE BALANCE.
001620 01  WKS-MASK-SALDO                PIC -Z,ZZZ,ZZZ,ZZ9.99.
001630 01  WKS-MASK-FECHA                PIC 9(08).
001640 01  WKS-MASK-MES                  PIC 99.
001650 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
001660 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
001670     02  FS-TRANLEDG-N             PIC 99.
001680 LINKAGE SECTION.
001690******************************************************************
001700 PROCEDURE DIVISION.
001710******************************************************************
001720*               S E C C I O N    P R I N C I P A L
001730******************************************************************
001740 000-MAIN SECTION.
001750     PERFORM LEE-PARAMETROS-SYSIN
001760     PERFORM ABRIR-ARCHIVOS
001770     PERFORM PROCESA-TRANLEDG UNTIL FIN-TRANLEDG
001780     PERFORM EMITE-BALANCE
001790     PERFORM EMITE-DISTRIBUCION
001800     PERFORM EMITE-EVOLUCION-MENSUAL
001810     PERFORM CERRAR-ARCHIVOS
001820     STOP RUN.
001830 000-MAIN-E. EXIT.
001840******************************************************************
001850*    LOS TRES PARAMETROS DE CORRIDA VIENEN EN UNA SOLA TARJETA   *
001860*    DE SYSIN: FECHA INICIO (8), FECHA FIN (8) Y ANIO (4).       *
001870******************************************************************
001880 LEE-PARAMETROS-SYSIN SECTION.
001890     ACCEPT WKS-PM-LINEA-SYSIN FROM SYSIN.
001900 LEE-PARAMETROS-SYSIN-E. EXIT.
001910
001920 ABRIR-ARCHIVOS SECTION.
001930     OPEN INPUT  TRANLEDG
001940     OPEN OUTPUT BALANCE
001950     OPEN OUTPUT DISTRIB
001960     OPEN OUTPUT EVOLMES
001970     IF FS-TRANLEDG NOT = '00'
001980        DISPLAY 'CWRPTGEN - ERROR AL ABRIR TRANLEDG - FS='
001990                FS-TRANLEDG
002000        MOVE 91 TO RETURN-CODE
002010        PERFORM CERRAR-ARCHIVOS
002020        STOP RUN
002030     END-IF
002040     PERFORM LEE-TRANLEDG.
002050 ABRIR-ARCHIVOS-E. EXIT.
002060
002070 LEE-TRANLEDG SECTION.
002080     READ TRANLEDG
002090        AT END
002100           MOVE 1          TO WKS-FIN-TRANLEDG
002110     END-READ.
002120 LEE-TRANLEDG-E. EXIT.
002130******************************************************************
002140*    POR CADA LANZAMIENTO LEIDO SE ACTUALIZAN, SEGUN APLIQUE,    *
002150*    EL BALANCE DE PERIODO, LA DISTRIBUCION POR CATEGORIA Y LA   *
002160*    EVOLUCION MENSUAL DEL ANIO SOLICITADO.                      *
002170******************************************************************
002180 PROCESA-TRANLEDG SECTION.
002190     IF TXLG-CREATED-DATE >= WKS-PM-FECHA-INI AND
002200        TXLG-CREATED-DATE <= WKS-PM-FECHA-FIN
002210        PERFORM ACUMULA-BALANCE
002220        PERFORM ACUMULA-DISTRIBUCION
002230     END-IF
002240     IF TXLG-CREATED-YEAR = WKS-PM-ANIO
002250        PERFORM ACUMULA-EVOLUCION-MENSUAL
002260     END-IF
002270     PERFORM LEE-TRANLEDG.
002280 PROCESA-TRANLEDG-E. EXIT.
002290
002300 ACUMULA-BALANCE SECTION.
002310     IF TXLG-TIPO-INGRESO
002320        ADD TXLG-AMOUNT TO WKS-AB-INGRESOS
002330     ELSE
002340        ADD TXLG-AMOUNT TO WKS-AB-EGRESOS
002350     END-IF.
002360 ACUMULA-BALANCE-E. EXIT.
002370******************************************************************
002380*    BUSQUEDA E INSERCION LINEAL DE LA CATEGORIA DEL            *
002390*    LANZAMIENTO EN LA TABLA DE DISTRIBUCION.                    *
002400******************************************************************
002410 ACUMULA-DISTRIBUCION SECTION.
002420     PERFORM BUSCA-CATEGORIA-DISTRIB
002430     IF WKS-DT-INDICE > WKS-TAB-LONG-DT
002440        ADD 1 TO WKS-TAB-LONG-DT
002450        MOVE TXLG-CATEGORY-ID TO
002460             WKS-DT-CATEGORY-ID(WKS-DT-INDICE)
002470        MOVE ZEROS            TO
002480             WKS-DT-TOTAL(WKS-DT-INDICE)
002490     END-IF
002500     ADD TXLG-AMOUNT TO WKS-DT-TOTAL(WKS-DT-INDICE).
002510 ACUMULA-DISTRIBUCION-E. EXIT.
002520
002530 BUSCA-CATEGORIA-DISTRIB SECTION.
002540     SET WKS-DT-INDICE TO 1
002550     SEARCH WKS-DT-REG
002560        AT END
002570           SET WKS-DT-INDICE TO WKS-TAB-LONG-DT
002580           ADD 1 TO WKS-DT-INDICE
002590        WHEN WKS-DT-CATEGORY-ID(WKS-DT-INDICE) =
002600             TXLG-CATEGORY-ID
002610           CONTINUE
002620     END-SEARCH.
002630 BUSCA-CATEGORIA-DISTRIB-E. EXIT.
002640
002650 ACUMULA-EVOLUCION-MENSUAL SECTION.
002660     SET WKS-EM-INDICE TO TXLG-CREATED-MONTH
002670     IF TXLG-TIPO-INGRESO
002680        ADD TXLG-AMOUNT TO WKS-EM-INGRESOS(WKS-EM-INDICE)
002690     ELSE
002700        ADD TXLG-AMOUNT TO WKS-EM-EGRESOS(WKS-EM-INDICE)
002710     END-IF.
002720 ACUMULA-EVOLUCION-MENSUAL-E. EXIT.
002730******************************************************************
002740*    IMPRESION DEL REPORTE DE BALANCE DE PERIODO.                *
002750******************************************************************
002760 EMITE-BALANCE SECTION.
002770     SUBTRACT WKS-AB-EGRESOS FROM WKS-AB-INGRESOS
002780              GIVING WKS-AB-SALDO
002790     MOVE SPACES           TO LIN-BALANCE
002800     STRING 'REPORTE DE BALANCE DE PERIODO  DEL '
002810            DELIMITED BY SIZE
002820            WKS-PM-FECHA-INI  DELIMITED BY SIZE
002830            ' AL '            DELIMITED BY SIZE
002840            WKS-PM-FECHA-FIN  DELIMITED BY SIZE
002850            INTO LIN-BALANCE
002860     WRITE LIN-BALANCE
002870     MOVE SPACES           TO LIN-BALANCE
002880     WRITE LIN-BALANCE
002890     MOVE WKS-AB-INGRESOS  TO WKS-MASK-MONTO
002900     MOVE SPACES           TO LIN-BALANCE
002910     STRING 'INGRESOS  . . . . . . . . . . : '
002920            DELIMITED BY SIZE
002930            WKS-MASK-MONTO    DELIMITED BY SIZE
002940            INTO LIN-BALANCE
002950     WRITE LIN-BALANCE
002960     MOVE WKS-AB-EGRESOS   TO WKS-MASK-MONTO
002970     MOVE SPACES           TO LIN-BALANCE
002980     STRING 'EGRESOS . . . . . . . . . . . : '
002990            DELIMITED BY SIZE
003000            WKS-MASK-MONTO    DELIMITED BY SIZE
003010            INTO LIN-BALANCE
003020     WRITE LIN-BALANCE
003030     MOVE WKS-AB-SALDO     TO WKS-MASK-SALDO
003040     MOVE SPACES           TO LIN-BALANCE
003050     STRING 'SALDO . . . . . . . . . . . . : '
003060            DELIMITED BY SIZE
003070            WKS-MASK-SALDO    DELIMITED BY SIZE
003080            INTO LIN-BALANCE
003090     WRITE LIN-BALANCE.
003100 EMITE-BALANCE-E. EXIT.
003110******************************************************************
003120*    IMPRESION DEL REPORTE DE DISTRIBUCION POR CATEGORIA.  LA    *
003130*    RESOLUCION DEL NOMBRE DE CADA CATEGORIA SE HACE POR UN      *
003140*    CALL A CWCATLOK, IGUAL IDIOMA QUE EN CWTXNREG.              *
003150******************************************************************
003160 EMITE-DISTRIBUCION SECTION.
003170     MOVE SPACES              TO LIN-DISTRIB
003180     STRING 'REPORTE DE DISTRIBUCION POR CATEGORIA  DEL '
003190            DELIMITED BY SIZE
003200            WKS-PM-FECHA-INI  DELIMITED BY SIZE
003210            ' AL '            DELIMITED BY SIZE
003220            WKS-PM-FECHA-FIN  DELIMITED BY SIZE
003230            INTO LIN-DISTRIB
003240     WRITE LIN-DISTRIB
003250     MOVE SPACES              TO LIN-DISTRIB
003260     WRITE LIN-DISTRIB
003270     MOVE 1                   TO WKS-I
003280     PERFORM ESCRIBE-LINEA-DISTRIB
003290             VARYING WKS-I FROM 1 BY 1
003300             UNTIL WKS-I > WKS-TAB-LONG-DT
003310     PERFORM ESCRIBE-TOTAL-DISTRIB.
003320 EMITE-DISTRIBUCION-E. EXIT.
003330
003340 ESCRIBE-LINEA-DISTRIB SECTION.
003350     MOVE WKS-DT-CATEGORY-ID(WKS-I) TO WKS-CL-CATEGORY-ID
003360     CALL 'CWCATLOK' USING WKS-CL-CATEGORY-ID,
003370                           WKS-CL-CATEGORY-NAME,
003380                           WKS-CL-ENCONTRADA
003390     IF WKS-CL-ENCONTRADA NOT = 'Y'
003400        MOVE 'CATEGORIA DESCONOCIDA' TO WKS-CL-CATEGORY-NAME
003410     END-IF
003420     ADD WKS-DT-TOTAL(WKS-I)   TO WKS-DT-GRAN-TOTAL
003430     MOVE WKS-DT-TOTAL(WKS-I)  TO WKS-MASK-MONTO
003440     MOVE SPACES               TO LIN-DISTRIB
003450     STRING WKS-CL-CATEGORY-NAME(1:30)  DELIMITED BY SIZE
003460            '  '                        DELIMITED BY SIZE
003470            WKS-MASK-MONTO               DELIMITED BY SIZE
003480            INTO LIN-DISTRIB
003490     WRITE LIN-DISTRIB.
003500 ESCRIBE-LINEA-DISTRIB-E. EXIT.
003510
003520 ESCRIBE-TOTAL-DISTRIB SECTION.
003530     MOVE SPACES               TO LIN-DISTRIB
003540     WRITE LIN-DISTRIB
003550     MOVE WKS-DT-GRAN-TOTAL    TO WKS-MASK-MONTO
003560     MOVE SPACES               TO LIN-DISTRIB
003570     STRING 'TOTAL GENERAL                 '  DELIMITED BY SIZE
003580            '  '                        DELIMITED BY SIZE
003590            WKS-MASK-MONTO               DELIMITED BY SIZE
003600            INTO LIN-DISTRIB
003610     WRITE LIN-DISTRIB.
003620 ESCRIBE-TOTAL-DISTRIB-E. EXIT.
003630******************************************************************
003640*    IMPRESION DEL REPORTE DE EVOLUCION MENSUAL.  LOS MESES SIN  *
003650*    MOVIMIENTO SE IMPRIMEN EN CERO, NUNCA SE OMITEN.            *
003660******************************************************************
003670 EMITE-EVOLUCION-MENSUAL SECTION.
003680     MOVE SPACES              TO LIN-EVOLMES
003690     STRING 'REPORTE DE EVOLUCION MENSUAL  ANIO '
003700            DELIMITED BY SIZE
003710            WKS-PM-ANIO       DELIMITED BY SIZE
003720            INTO LIN-EVOLMES
003730     WRITE LIN-EVOLMES
003740     MOVE SPACES              TO LIN-EVOLMES
003750     WRITE LIN-EVOLMES
003760     PERFORM ESCRIBE-LINEA-EVOLMES
003770             VARYING WKS-EM-INDICE FROM 1 BY 1
003780             UNTIL WKS-EM-INDICE > 12
003790     PERFORM ESCRIBE-TOTAL-EVOLMES.
003800 EMITE-EVOLUCION-MENSUAL-E. EXIT.
003810
003820 ESCRIBE-LINEA-EVOLMES SECTION.
003830     MOVE WKS-EM-INDICE        TO WKS-MASK-MES
003840     ADD WKS-EM-INGRESOS(WKS-EM-INDICE) TO WKS-EM-ANUAL-INGRESOS
003850     ADD WKS-EM-EGRESOS(WKS-EM-INDICE)  TO WKS-EM-ANUAL-EGRESOS
003860     MOVE WKS-EM-INGRESOS(WKS-EM-INDICE) TO WKS-MASK-MONTO-ING
003870     MOVE WKS-EM-EGRESOS(WKS-EM-INDICE)  TO WKS-MASK-MONTO-EGR
003880     MOVE SPACES               TO LIN-EVOLMES
003890     STRING 'MES '             DELIMITED BY SIZE
003900            WKS-MASK-MES       DELIMITED BY SIZE
003910            '/'                DELIMITED BY SIZE
003920            WKS-PM-ANIO        DELIMITED BY SIZE
003930            '  INGRESOS: '     DELIMITED BY SIZE
003940            WKS-MASK-MONTO-ING DELIMITED BY SIZE
003950            '  EGRESOS: '      DELIMITED BY SIZE
003960            WKS-MASK-MONTO-EGR DELIMITED BY SIZE
003970            INTO LIN-EVOLMES
003980     WRITE LIN-EVOLMES.
003990 ESCRIBE-LINEA-EVOLMES-E. EXIT.
004000
004010 ESCRIBE-TOTAL-EVOLMES SECTION.
004020     MOVE SPACES               TO LIN-EVOLMES
004030     WRITE LIN-EVOLMES
004040     MOVE WKS-EM-ANUAL-INGRESOS TO WKS-MASK-MONTO
004050     MOVE SPACES                TO LIN-EVOLMES
004060     STRING 'TOTAL ANUAL  INGRESOS: ' DELIMITED BY SIZE
004070            WKS-MASK-MONTO           DELIMITED BY SIZE
004080            INTO LIN-EVOLMES
004090     WRITE LIN-EVOLMES
004100     MOVE WKS-EM-ANUAL-EGRESOS  TO WKS-MASK-MONTO
004110     MOVE SPACES                TO LIN-EVOLMES
004120     STRING 'TOTAL ANUAL  EGRESOS : ' DELIMITED BY SIZE
004130            WKS-MASK-MONTO           DELIMITED BY SIZE
004140            INTO LIN-EVOLMES
004150     WRITE LIN-EVOLMES.
004160 ESCRIBE-TOTAL-EVOLMES-E. EXIT.
004170
004180 CERRAR-ARCHIVOS SECTION.
004190     CLOSE TRANLEDG
004200     CLOSE BALANCE
004210     CLOSE DISTRIB
004220     CLOSE EVOLMES.
004230 CERRAR-ARCHIVOS-E. EXIT.
