000100******************************************************************
000110* FECHA       : 11/07/2016                                       *
000120* PROGRAMADOR : SANDRA PEREZ (SPDR)                               *       
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : CWTXNLST                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LISTA EL MAESTRO DE LANZAMIENTOS TRANLEDG         *       
000170*             : FILTRANDO, SEGUN LOS PARAMETROS RECIBIDOS POR     *       
000180*             : SYSIN, POR PERIODO (FECHA INICIO/FIN), TIPO       *       
000190*             : (REVENUE/EXPENSE) Y CATEGORIA.  UN PARAMETRO EN   *       
000200*             : CERO O ESPACIOS NO FILTRA POR ESE CRITERIO.       *       
000210* ARCHIVOS    : TRANLEDG=C,LISTADO=A                              *       
000220* ACCION (ES) : L=LISTAR                                         *
000230* INSTALADO   : 11/07/2016                                       *
000240* BPM/RATIONAL: 132208                                           *
000250* NOMBRE      : LISTADO FILTRADO DE LANZAMIENTOS                 *
000260* DESCRIPCION : LISTADO POR PERIODO, TIPO Y CATEGORIA             *       
000270******************************************************************
000280*                     B I T A C O R A   D E   C A M B I O S      *
000290******************************************************************
000300* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
000310* ----------  ------------  ---------  ------------------------- *
000320* 11/07/2016  SPDR          EEDR2202   CREACION ORIGINAL          EEDR2202
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.                    CWTXNLST.
000360 AUTHOR.                        SANDRA PEREZ.
000370 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
000380 DATE-WRITTEN.                  11/07/2016.
000390 DATE-COMPILED.
000400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470******************************************************************
000480*              A R C H I V O S   D E   E N T R A D A
000490******************************************************************
000500     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
000510            ORGANIZATION     IS SEQUENTIAL
000520            FILE STATUS      IS FS-TRANLEDG.
000530******************************************************************
000540*              A R C H I V O S   D E   S A L I D A
000550******************************************************************
000560     SELECT LISTADO   ASSIGN  TO LISTADO
000570            ORGANIZATION     IS LINE SEQUENTIAL.
000580 DATA DIVISION.
000590 FILE SECTION.
000600*1 -->MAESTRO DE LANZAMIENTOS
000610 FD  TRANLEDG.
000620     COPY CWTXNLED.
000630*2 -->LISTADO FILTRADO
000640 FD  LISTADO.
000650 01  LIN-LISTADO                   PIC X(132).
000660 WORKING-STORAGE SECTION.
000670******************************************************************
000680*               C A M P O S    D E    T R A B A J O              *
000690******************************************************************
000700 01  WKS-CAMPOS-DE-TRABAJO.
000710     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWTXNLST'.
000720     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
000730         88  FIN-TRANLEDG              VALUE 1.
000740     02  WKS-CUMPLE-FILTRO         PIC X(01)   VALUE 'N'.
000750         88  WKS-SI-CUMPLE-FILTRO      VALUE 'Y'.
000760     02  FILLER                    PIC X(04).
000770*--------------------------------------------------------------*
000780*    PARAMETROS DE CORRIDA, RECIBIDOS DE SYSIN: FECHA INICIO,  *
000790*    FECHA FIN, TIPO Y CATEGORIA.  EN CERO O ESPACIOS NO HAY    *
000800*    FILTRO POR ESE CRITERIO (IGUAL IDIOMA QUE CWRPTGEN).       *
000810*--------------------------------------------------------------*
000820 01  WKS-PARAMETROS-SYSIN.
000830     02  WKS-PM-FECHA-INI          PIC 9(08).
000840*    FECHA INICIO REDEFINIDA POR COMPONENTES (IGUAL IDIOMA QUE
000850*    TXLG-CREATED-DATE-R DE CWTXNLED).
000860     02  WKS-PM-FI-R REDEFINES WKS-PM-FECHA-INI.
000870         03  WKS-PM-FI-ANIO        PIC 9(04).
000880         03  WKS-PM-FI-MES         PIC 9(02).
000890         03  WKS-PM-FI-DIA         PIC 9(02).
000900     02  WKS-PM-FECHA-FIN          PIC 9(08).
000910     02  WKS-PM-TYPE               PIC X(20).
000920     02  WKS-PM-CATEGORY-ID        PIC 9(09).
000930     02  FILLER                    PIC X(10).
000940 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS-SYSIN.
000950     02  WKS-PM-LINEA-SYSIN        PIC X(55).
000960*--------------------------------------------------------------*
000970*    ESTADISTICAS DE LA CORRIDA.                                *
000980*--------------------------------------------------------------*
000990 01  WKS-ESTADISTICAS.
001000     02  WKS-EXAMINADOS            PIC 9(07)   COMP VALUE ZEROS.
001010     02  WKS-LISTADOS              PIC 9(07)   COMP VALUE ZEROS.
001020     02  FILLER                    PIC X(04).
001030 01  WKS-MASK                      PIC ZZZ,ZZ9.
001040 01  WKS-MASK-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99.
001050 01  WKS-MASK-FOLIO                PIC Z(08)9.
001060 01  WKS-MASK-CATEGORIA            PIC Z(08)9.
001070 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
001080 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
001090     02  FS-TRANLEDG-N             PIC 99.
001100 LINKAGE SECTION.
001110******************************************************************
001120 PROCEDURE DIVISION.
001130******************************************************************
001140*               S E C C I O N    P R I N C I P A L
001150******************************************************************
001160 000-MAIN SECTION.
001170     PERFORM ABRIR-ARCHIVOS
001180     PERFORM LEE-PARAMETROS-SYSIN
001190     PERFORM EMITE-ENCABEZADO
001200     PERFORM PROCESA-UN-LANZAMIENTO UNTIL FIN-TRANLEDG
001210     PERFORM ESTADISTICAS
001220     PERFORM CERRAR-ARCHIVOS
001230     STOP RUN.
001240 000-MAIN-E. EXIT.
001250
001260 ABRIR-ARCHIVOS SECTION.
001270     OPEN INPUT  TRANLEDG
001280     OPEN OUTPUT LISTADO
001290     IF FS-TRANLEDG NOT = '00'
001300        DISPLAY 'CWTXNLST - ERROR AL ABRIR TRANLEDG - FS='
001310                FS-TRANLEDG
001320        MOVE 91 TO RETURN-CODE
001330        PERFORM CERRAR-ARCHIVOS
001340        STOP RUN
001350     END-IF
001360     PERFORM LEE-TRANLEDG.
001370 ABRIR-ARCHIVOS-E. EXIT.
001380
001390 LEE-TRANLEDG SECTION.
001400     READ TRANLEDG
001410        AT END
001420           MOVE 1          TO WKS-FIN-TRANLEDG
001430     END-READ.
001440 LEE-TRANLEDG-E. EXIT.
001450******************************************************************
001460*    LOS PARAMETROS DE SELECCION SE RECIBEN EN UNA SOLA TARJETA   *       
001470*    DE SYSIN: FECHA INICIO (8), FECHA FIN (8), TIPO (20) Y       *       
001480*    CATEGORIA (9).  CUALQUIERA EN CERO/ESPACIOS NO RESTRINGE.    *       
001490******************************************************************
001500 LEE-PARAMETROS-SYSIN SECTION.
001510     ACCEPT WKS-PM-LINEA-SYSIN FROM SYSIN.
001520 LEE-PARAMETROS-SYSIN-E. EXIT.
001530
001540 EMITE-ENCABEZADO SECTION.
001550     MOVE SPACES              TO LIN-LISTADO
001560     STRING 'LISTADO DE LANZAMIENTOS  FILTROS: FECHAS '
001570            DELIMITED BY SIZE
001580            WKS-PM-FECHA-INI  DELIMITED BY SIZE
001590            '-'               DELIMITED BY SIZE
001600            WKS-PM-FECHA-FIN  DELIMITED BY SIZE
001610            '  TIPO '         DELIMITED BY SIZE
001620            WKS-PM-TYPE       DELIMITED BY SIZE
001630            INTO LIN-LISTADO
001640     WRITE LIN-LISTADO
001650     MOVE SPACES              TO LIN-LISTADO
001660     WRITE LIN-LISTADO.
001670 EMITE-ENCABEZADO-E. EXIT.
001680******************************************************************
001690*    POR CADA LANZAMIENTO DEL MAESTRO SE VALIDA CONTRA LOS TRES   *       
001700*    CRITERIOS DE FILTRO Y, SI LOS CUMPLE TODOS, SE IMPRIME UNA   *       
001710*    LINEA DE DETALLE EN EL LISTADO.                              *       
001720******************************************************************
001730 PROCESA-UN-LANZAMIENTO SECTION.
001740     ADD 1 TO WKS-EXAMINADOS
001750     PERFORM VERIFICA-FILTRO
001760     IF WKS-SI-CUMPLE-FILTRO
001770        PERFORM ESCRIBE-LINEA-LISTADO
001780        ADD 1 TO WKS-LISTADOS
001790     END-IF
001800     PERFORM LEE-TRANLEDG.
001810 PROCESA-UN-LANZAMIENTO-E. EXIT.
001820
001830 VERIFICA-FILTRO SECTION.
001840     MOVE 'Y'                 TO WKS-CUMPLE-FILTRO
001850     IF WKS-PM-FECHA-INI NOT = ZEROS AND
001860        TXLG-CREATED-DATE < WKS-PM-FECHA-INI
001870        MOVE 'N'              TO WKS-CUMPLE-FILTRO
001880     END-IF
001890     IF WKS-SI-CUMPLE-FILTRO AND WKS-PM-FECHA-FIN NOT = ZEROS AND
001900        TXLG-CREATED-DATE > WKS-PM-FECHA-FIN
001910        MOVE 'N'              TO WKS-CUMPLE-FILTRO
001920     END-IF
001930     IF WKS-SI-CUMPLE-FILTRO AND WKS-PM-TYPE NOT = SPACES AND
001940        TXLG-TYPE NOT = WKS-PM-TYPE
001950        MOVE 'N'              TO WKS-CUMPLE-FILTRO
001960     END-IF
001970     IF WKS-SI-CUMPLE-FILTRO AND WKS-PM-CATEGORY-ID NOT = ZEROS
001980        AND TXLG-CATEGORY-ID NOT = WKS-PM-CATEGORY-ID
001990        MOVE 'N'              TO WKS-CUMPLE-FILTRO
002000     END-IF.
002010 VERIFICA-FILTRO-E. EXIT.
002020
002030 ESCRIBE-LINEA-LISTADO SECTION.
002040     MOVE TXLG-TRANSACTION-ID  TO WKS-MASK-FOLIO
002050     MOVE TXLG-CATEGORY-ID     TO WKS-MASK-CATEGORIA
002060     MOVE TXLG-AMOUNT          TO WKS-MASK-MONTO
002070     MOVE SPACES               TO LIN-LISTADO
002080     STRING 'FOLIO '            DELIMITED BY SIZE
002090            WKS-MASK-FOLIO      DELIMITED BY SIZE
002100            '  '                DELIMITED BY SIZE
002110            TXLG-TYPE           DELIMITED BY SIZE
002120            '  FECHA '          DELIMITED BY SIZE
002130            TXLG-CREATED-DATE   DELIMITED BY SIZE
002140            '  CATEGORIA '      DELIMITED BY SIZE
002150            WKS-MASK-CATEGORIA  DELIMITED BY SIZE
002160            '  MONTO '          DELIMITED BY SIZE
002170            WKS-MASK-MONTO      DELIMITED BY SIZE
002180            '  '                DELIMITED BY SIZE
002190            TXLG-DESCRIPTION(1:40)  DELIMITED BY SIZE
002200            INTO LIN-LISTADO
002210     WRITE LIN-LISTADO.
002220 ESCRIBE-LINEA-LISTADO-E. EXIT.
002230
002240 ESTADISTICAS SECTION.
002250     MOVE SPACES TO LIN-LISTADO
002260     WRITE LIN-LISTADO
002270     MOVE ZEROS              TO WKS-MASK
002280     MOVE WKS-EXAMINADOS     TO WKS-MASK
002290     DISPLAY 'TOTAL LANZAMIENTOS EXAMINADOS        :' WKS-MASK
002300     MOVE ZEROS              TO WKS-MASK
002310     MOVE WKS-LISTADOS       TO WKS-MASK
002320     DISPLAY 'TOTAL LANZAMIENTOS LISTADOS          :' WKS-MASK.
002330 ESTADISTICAS-E. EXIT.
002340
002350 CERRAR-ARCHIVOS SECTION.
002360     CLOSE TRANLEDG
002370     CLOSE LISTADO.
002380 CERRAR-ARCHIVOS-E. EXIT.
