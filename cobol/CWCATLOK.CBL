000100******************************************************************
000200* FECHA       : 03/02/1989                                       *
000300* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : CWCATLOK                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CARGA EN MEMORIA EL MAESTRO DE CATEGORIAS        *
000800*             : (CATEGRY) LA PRIMERA VEZ QUE SE LE LLAMA EN LA   *
000900*             : CORRIDA, Y RESUELVE BUSQUEDAS POR CATM-CATEGORY- *
001000*             : ID CONTRA LA TABLA WKS-TAB-CAT POR SEARCH ALL.   *
001100*             : DEVUELVE EL NOMBRE DE LA CATEGORIA O APAGA       *
001200*             : LK-ENCONTRADA SI EL FOLIO NO EXISTE.             *
001300* ARCHIVOS    : CATEGRY=C                                        *
001400* ACCION (ES) : LLAMADO POR CWTXNREG Y CWRPTGEN                  *
001500* INSTALADO   : 03/02/1989                                       *
001600* BPM/RATIONAL: 096641                                           *
001700* NOMBRE      : CONSULTA DE CATEGORIAS EN MEMORIA                *
001800* DESCRIPCION : BUSQUEDA DE CATEGORIA POR FOLIO                  *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002300* ----------  ------------  ---------  ------------------------- *
002400* 03/02/1989  MOCH          EEDR0012   CREACION ORIGINAL          EEDR0012
002500* 30/08/1995  PEDR          EEDR0560   SE AMPLIA LA TABLA DE      EEDR0560
002600*                                      CATEGORIAS A 500 POSICIONESEEDR0560
002700* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K), SIN EEDR0902
002800*                                      IMPACTO EN ESTE PROGRAMA   EEDR0902
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    CWCATLOK.
003200 AUTHOR.                        MARIO OCHAETA.
003300 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
003400 DATE-WRITTEN.                  03/02/1989.
003500 DATE-COMPILED.
003600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003700 ENVIRONMENT DIVISION.
003720 CONFIGURATION SECTION.
003740 SPECIAL-NAMES.
003760     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CATEGRY ASSIGN   TO CATEGRY
004100            ORGANIZATION     IS SEQUENTIAL
004200            FILE STATUS      IS FS-CATEGRY.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CATEGRY.
004600     COPY CWCATMST.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*               C A M P O S    D E    T R A B A J O              *
005000******************************************************************
005100 01  WKS-CAMPOS-DE-TRABAJO.
005200     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWCATLOK'.
005300     02  WKS-I                     PIC 9(04)   COMP.
005400     02  WKS-TAB-LONG               PIC 9(04)  COMP VALUE ZEROS.
005500     02  WKS-SW-TABLA-CARGADA       PIC X(01)  VALUE 'N'.
005600         88  WKS-TABLA-YA-CARGADA       VALUE 'Y'.
005700     02  WKS-FIN-CATEGRY            PIC 9(01)  VALUE ZEROS.
005800         88  FIN-CATEGRY                VALUE 1.
005900     02  FILLER                     PIC X(04).
006000 01  FS-CATEGRY                    PIC X(02)   VALUE ZEROS.
006100 01  FS-CATEGRY-R REDEFINES FS-CATEGRY.
006200     02  FS-CATEGRY-N               PIC 99.
006300******************************************************************
006400*    TABLA EN MEMORIA DE CATEGORIAS, CARGADA UNA SOLA VEZ POR    *
006500*    CORRIDA.  SE BUSCA ASCENDENTE POR FOLIO (SEARCH ALL),       *
006600*    IGUAL IDIOMA QUE CARDA-TABLA-TLT004 DE MIGRACFS.            *
006700******************************************************************
006800 01  WKS-TAB-CAT.
006900     02  WKS-TAB-CAT-REG OCCURS 500 TIMES
007000                          ASCENDING KEY IS WKS-TC-CATEGORY-ID
007100                          INDEXED BY WKS-TC-INDICE.
007200         03  WKS-TC-CATEGORY-ID    PIC 9(09).
007300         03  WKS-TC-CATEGORY-NAME  PIC X(100).
007400 01  WKS-TAB-CAT-R REDEFINES WKS-TAB-CAT.
007500     02  WKS-TC-BYTES OCCURS 500 TIMES.
007600         03  FILLER                PIC X(109).
007700 LINKAGE SECTION.
007800 01  LK-CATEGORY-ID                PIC 9(09).
007900 01  LK-CATEGORY-ID-R REDEFINES LK-CATEGORY-ID.
008000     02  LK-CAT-ID-MASK            PIC Z(08)9.
008100 01  LK-CATEGORY-NAME              PIC X(100).
008200 01  LK-ENCONTRADA                 PIC X(01).
008300     88  LK-CATEGORIA-ENCONTRADA       VALUE 'Y'.
008400     88  LK-CATEGORIA-NO-ENCONTRADA    VALUE 'N'.
008500******************************************************************
008600 PROCEDURE DIVISION USING LK-CATEGORY-ID, LK-CATEGORY-NAME,
008700                           LK-ENCONTRADA.
008800******************************************************************
008900*               S E C C I O N    P R I N C I P A L
009000******************************************************************
009100 000-MAIN SECTION.
009200     IF NOT WKS-TABLA-YA-CARGADA
009300        PERFORM CARGA-TABLA-CATEGRY
009400        MOVE 'Y'              TO WKS-SW-TABLA-CARGADA
009500     END-IF
009600     PERFORM BUSCA-CATEGORIA
009700     GOBACK.
009800 000-MAIN-E. EXIT.
009900******************************************************************
010000*    CARGA COMPLETA DEL MAESTRO DE CATEGORIAS EN LA TABLA.       *
010100******************************************************************
010200 CARGA-TABLA-CATEGRY SECTION.
010300     MOVE ZEROS             TO WKS-TAB-LONG
010400     OPEN INPUT CATEGRY
010500     IF FS-CATEGRY NOT = '00'
010600        DISPLAY 'CWCATLOK - ERROR AL ABRIR CATEGRY - FS='
010700                FS-CATEGRY
010800        MOVE 91            TO RETURN-CODE
010900        STOP RUN
011000     END-IF
011100     PERFORM READ-CATEGRY
011200     PERFORM CARGA-UN-RENGLON
011250             VARYING WKS-I FROM 1 BY 1
011260             UNTIL FIN-CATEGRY OR WKS-I > 500
011900     CLOSE CATEGRY.
012000 CARGA-TABLA-CATEGRY-E. EXIT.

012050 CARGA-UN-RENGLON SECTION.
012060     ADD 1                  TO WKS-TAB-LONG
012070     MOVE CATM-CATEGORY-ID   TO WKS-TC-CATEGORY-ID(WKS-I)
012080     MOVE CATM-CATEGORY-NAME TO WKS-TC-CATEGORY-NAME(WKS-I)
012090     PERFORM READ-CATEGRY.
012095 CARGA-UN-RENGLON-E. EXIT.

012200 READ-CATEGRY SECTION.
012300     READ CATEGRY
012400        AT END
012500           MOVE 1       TO WKS-FIN-CATEGRY
012600     END-READ.
012700 READ-CATEGRY-E. EXIT.
012800******************************************************************
012900*    BUSQUEDA BINARIA EN LA TABLA YA CARGADA.                    *
013000******************************************************************
013100 BUSCA-CATEGORIA SECTION.
013200     MOVE 'N'                TO LK-ENCONTRADA
013300     MOVE SPACES              TO LK-CATEGORY-NAME
013400     SEARCH ALL WKS-TAB-CAT-REG
013500        AT END
013600           MOVE 'N'           TO LK-ENCONTRADA
013700        WHEN WKS-TC-CATEGORY-ID(WKS-TC-INDICE) = LK-CATEGORY-ID
013800           MOVE 'Y'           TO LK-ENCONTRADA
013900           MOVE WKS-TC-CATEGORY-NAME(WKS-TC-INDICE)
014000                              TO LK-CATEGORY-NAME
014100     END-SEARCH.
014200 BUSCA-CATEGORIA-E. EXIT.
