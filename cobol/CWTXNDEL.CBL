000100******************************************************************
000200* FECHA       : 11/07/2016                                       *
000300* PROGRAMADOR : SANDRA PEREZ (SPDR)                               *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : CWTXNDEL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA SOLICITUDES DE ELIMINACION (ARCHIVO        *
000800*             : DELTRANS) SOBRE EL MAESTRO TRANLEDG.  UN FOLIO    *
000900*             : QUE NO EXISTE EN EL MAESTRO SE RECHAZA CON        *
001000*             : MENSAJE Y EL MAESTRO QUEDA SIN CAMBIO PARA ESE    *
001100*             : FOLIO.  UN FOLIO EXISTENTE SE OMITE AL GRABAR     *
001200*             : EL MAESTRO NUEVO (ASI QUEDA ELIMINADO).           *
001300* ARCHIVOS    : DELTRANS=C,TRANLEDG=C,TRANLEDG-N=A,FTPREP=A       *
001400* ACCION (ES) : E=ELIMINAR                                       *
001500* INSTALADO   : 11/07/2016                                       *
001600* BPM/RATIONAL: 132207                                           *
001700* NOMBRE      : ELIMINACION DE LANZAMIENTOS                      *
001800* DESCRIPCION : BAJA DE UN LANZAMIENTO POR FOLIO                 *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002300* ----------  ------------  ---------  ------------------------- *
002400* 11/07/2016  SPDR          EEDR2201   CREACION ORIGINAL          EEDR2201
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    CWTXNDEL.
002800 AUTHOR.                        SANDRA PEREZ.
002900 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
003000 DATE-WRITTEN.                  11/07/2016.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900******************************************************************
004000*              A R C H I V O S   D E   E N T R A D A
004100******************************************************************
004200     SELECT DELTRANS  ASSIGN  TO DELTRANS
004300            ORGANIZATION     IS SEQUENTIAL
004400            FILE STATUS      IS FS-DELTRANS.
004500     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
004600            ORGANIZATION     IS SEQUENTIAL
004700            FILE STATUS      IS FS-TRANLEDG.
004800******************************************************************
004900*              A R C H I V O S   D E   S A L I D A
005000******************************************************************
005100     SELECT TRANLEDG-N ASSIGN TO TRANLEDN
005200            ORGANIZATION     IS SEQUENTIAL
005300            FILE STATUS      IS FS-TRANLEN.
005400     SELECT FTPREP    ASSIGN  TO FTPREP
005500            FILE STATUS      IS FS-FTPREP.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*1 -->SOLICITUDES DE ELIMINACION
005900 FD  DELTRANS.
006000     COPY CWDELREQ.
006100*2 -->MAESTRO DE LANZAMIENTOS (ENTRADA)
006200 FD  TRANLEDG.
006300     COPY CWTXNLED.
006400*3 -->MAESTRO DE LANZAMIENTOS (SALIDA, SIN LOS FOLIOS ELIMINADOS)
006500 FD  TRANLEDG-N.
006600 01  REG-TRANLEDG-N                PIC X(350).
006700*4 -->REPORTE DE RECHAZOS
006800 FD  FTPREP.
006900 01  REPORT-LINE                   PIC X(80).
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*               C A M P O S    D E    T R A B A J O              *
007300******************************************************************
007400 01  WKS-CAMPOS-DE-TRABAJO.
007500     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWTXNDEL'.
007600     02  WKS-FIN-DELTRANS          PIC 9(01)   VALUE ZEROS.
007700         88  FIN-DELTRANS              VALUE 1.
007800     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
007900         88  FIN-TRANLEDG              VALUE 1.
008000     02  WKS-REGISTRO-BAJA         PIC X(01)   VALUE 'N'.
008100         88  WKS-SE-ELIMINA            VALUE 'Y'.
008200     02  FILLER                    PIC X(04).
008300*--------------------------------------------------------------*
008400*    TABLA EN MEMORIA DE LOS FOLIOS POR ELIMINAR, CARGADA       *
008500*    COMPLETA ANTES DE RECORRER EL MAESTRO, PARA RESOLVER CADA  *
008600*    LANZAMIENTO EN UNA SOLA PASADA SECUENCIAL (IGUAL IDIOMA    *
008700*    QUE LA TABLA DE SOLICITUDES DE CWRECMNT).                  *
008800*--------------------------------------------------------------*
008900 01  WKS-TAB-BAJA.
009000     02  WKS-BJ-REG OCCURS 2000 TIMES
009100                    ASCENDING KEY IS WKS-BJ-TRANSACTION-ID
009200                    INDEXED BY WKS-BJ-INDICE.
009300         03  WKS-BJ-TRANSACTION-ID PIC 9(09).
009400         03  WKS-BJ-APLICADA       PIC X(01)  VALUE 'N'.
009500             88  WKS-BJ-YA-APLICADA    VALUE 'Y'.
009600 01  WKS-TAB-BAJA-R REDEFINES WKS-TAB-BAJA.
009700     02  WKS-BJ-BYTES OCCURS 2000 TIMES.
009800         03  FILLER                PIC X(10).
009900 01  WKS-TAB-LONG-BJ                PIC 9(05)  COMP VALUE ZEROS.
010000*--------------------------------------------------------------*
010100*    ESTADISTICAS DE LA CORRIDA.                                *
010200*--------------------------------------------------------------*
010300 01  WKS-ESTADISTICAS.
010400     02  WKS-LEIDAS-DELTRANS       PIC 9(07)   COMP VALUE ZEROS.
010500     02  WKS-ELIMINADAS            PIC 9(07)   COMP VALUE ZEROS.
010600     02  WKS-RECHAZADAS            PIC 9(07)   COMP VALUE ZEROS.
010700     02  WKS-COPIADOS-MAESTRO      PIC 9(07)   COMP VALUE ZEROS.
010800     02  FILLER                    PIC X(04).
010900 01  WKS-MASK                      PIC ZZZ,ZZ9.
011000 01  FS-DELTRANS                   PIC X(02)   VALUE ZEROS.
011100 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
011200 01  FS-TRANLEN                    PIC X(02)   VALUE ZEROS.
011300 01  FS-FTPREP                     PIC X(02)   VALUE ZEROS.
011400 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
011500     02  FS-TRANLEDG-N             PIC 99.
011600 01  FS-TRANLEN-R REDEFINES FS-TRANLEN.
011700     02  FS-TRANLEN-N              PIC 99.
011800 LINKAGE SECTION.
011900******************************************************************
012000 PROCEDURE DIVISION.
012100******************************************************************
012200*               S E C C I O N    P R I N C I P A L
012300******************************************************************
012400 000-MAIN SECTION.
012500     PERFORM ABRIR-ARCHIVOS
012600     PERFORM CARGA-TABLA-BAJA     UNTIL FIN-DELTRANS
012700     PERFORM APLICA-ELIMINACION   UNTIL FIN-TRANLEDG
012800     PERFORM ESTADISTICAS
012900     PERFORM CERRAR-ARCHIVOS
013000     STOP RUN.
013100 000-MAIN-E. EXIT.
013200
013300 ABRIR-ARCHIVOS SECTION.
013400     OPEN INPUT  DELTRANS
013500     OPEN INPUT  TRANLEDG
013600     OPEN OUTPUT TRANLEDG-N
013700     OPEN OUTPUT FTPREP
013800     IF FS-DELTRANS NOT = '00' OR FS-TRANLEDG NOT = '00'
013900        DISPLAY 'CWTXNDEL - ERROR AL ABRIR ARCHIVOS DE ENTRADA'
014000        MOVE 91 TO RETURN-CODE
014100        PERFORM CERRAR-ARCHIVOS
014200        STOP RUN
014300     END-IF
014400     PERFORM LEE-DELTRANS
014500     PERFORM LEE-TRANLEDG.
014600 ABRIR-ARCHIVOS-E. EXIT.
014700
014800 LEE-DELTRANS SECTION.
014900     READ DELTRANS
015000        AT END
015100           MOVE 1          TO WKS-FIN-DELTRANS
015200     END-READ.
015300 LEE-DELTRANS-E. EXIT.
015400
015500 LEE-TRANLEDG SECTION.
015600     READ TRANLEDG
015700        AT END
015800           MOVE 1          TO WKS-FIN-TRANLEDG
015900     END-READ.
016000 LEE-TRANLEDG-E. EXIT.
016100******************************************************************
016200*    CARGA EN LA TABLA CADA SOLICITUD DE ELIMINACION, CON SU      *
016300*    LLAVE; UNA SOLICITUD CON LLAVE REPETIDA SOLO SE CUENTA UNA   *
016400*    VEZ (LA TABLA SOLO MARCA QUE EL FOLIO DEBE ELIMINARSE).      *
016500******************************************************************
016600 CARGA-TABLA-BAJA SECTION.
016700     ADD 1 TO WKS-LEIDAS-DELTRANS
016800     ADD 1 TO WKS-TAB-LONG-BJ
016900     SET WKS-BJ-INDICE TO WKS-TAB-LONG-BJ
017000     MOVE DELQ-TRANSACTION-ID TO
017100          WKS-BJ-TRANSACTION-ID(WKS-BJ-INDICE)
017200     PERFORM LEE-DELTRANS.
017300 CARGA-TABLA-BAJA-E. EXIT.
017400******************************************************************
017500*    RECORRE EL MAESTRO Y, PARA CADA LANZAMIENTO QUE TENGA UNA    *
017600*    SOLICITUD DE BAJA PENDIENTE EN LA TABLA, LO OMITE AL GRABAR  *
017700*    EL MAESTRO NUEVO.  LOS DEMAS SE COPIAN SIN CAMBIO.           *
017800******************************************************************
017900 APLICA-ELIMINACION SECTION.
018000     MOVE 'N'                TO WKS-REGISTRO-BAJA
018100     PERFORM BUSCA-BAJA-PENDIENTE
018200     IF WKS-BJ-INDICE > 0
018300        MOVE 'Y'             TO WKS-REGISTRO-BAJA
018400        MOVE 'Y'             TO WKS-BJ-APLICADA(WKS-BJ-INDICE)
018500        ADD 1 TO WKS-ELIMINADAS
018600     END-IF
018700     IF WKS-SE-ELIMINA
018800        CONTINUE
018900     ELSE
019000        WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
019100        ADD 1 TO WKS-COPIADOS-MAESTRO
019200     END-IF
019300     PERFORM LEE-TRANLEDG.
019400 APLICA-ELIMINACION-E. EXIT.
019500
019600 BUSCA-BAJA-PENDIENTE SECTION.
019700     SET WKS-BJ-INDICE TO 1
019800     SEARCH WKS-BJ-REG
019900        AT END
020000           SET WKS-BJ-INDICE TO 0
020100        WHEN WKS-BJ-TRANSACTION-ID(WKS-BJ-INDICE) =
020200             TXLG-TRANSACTION-ID
020300           CONTINUE
020400     END-SEARCH.
020500 BUSCA-BAJA-PENDIENTE-E. EXIT.
020600
020700 VERIFICA-BAJAS-HUERFANAS SECTION.
020800     PERFORM VERIFICA-UNA-BAJA
020900             VARYING WKS-BJ-INDICE FROM 1 BY 1
021000             UNTIL WKS-BJ-INDICE > WKS-TAB-LONG-BJ.
021100 VERIFICA-BAJAS-HUERFANAS-E. EXIT.
021200
021300 VERIFICA-UNA-BAJA SECTION.
021400     IF NOT WKS-BJ-YA-APLICADA(WKS-BJ-INDICE)
021500        ADD 1 TO WKS-RECHAZADAS
021600        PERFORM ESCRIBE-LINEA-ERROR
021700     END-IF.
021800 VERIFICA-UNA-BAJA-E. EXIT.
022000
022100 ESCRIBE-LINEA-ERROR SECTION.
022200     MOVE SPACES               TO REPORT-LINE
022300     STRING 'RECHAZADO  FOLIO=' DELIMITED BY SIZE
022400            WKS-BJ-TRANSACTION-ID(WKS-BJ-INDICE) DELIMITED BY
022500                SIZE
022600            '  MOTIVO: EL FOLIO NO EXISTE EN TRANLEDG'
022700                                DELIMITED BY SIZE
022800            INTO REPORT-LINE
022900     WRITE REPORT-LINE.
023000 ESCRIBE-LINEA-ERROR-E. EXIT.
023100
023200 ESTADISTICAS SECTION.
023300     PERFORM VERIFICA-BAJAS-HUERFANAS
023400     MOVE ZEROS                TO WKS-MASK
023500     MOVE WKS-LEIDAS-DELTRANS   TO WKS-MASK
023600     DISPLAY 'TOTAL SOLICITUDES LEIDAS             :' WKS-MASK
023700     MOVE ZEROS                TO WKS-MASK
023800     MOVE WKS-ELIMINADAS        TO WKS-MASK
023900     DISPLAY 'TOTAL LANZAMIENTOS ELIMINADOS        :' WKS-MASK
024000     MOVE ZEROS                TO WKS-MASK
024100     MOVE WKS-RECHAZADAS        TO WKS-MASK
024200     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS         :' WKS-MASK.
024300 ESTADISTICAS-E. EXIT.
024400
024500 CERRAR-ARCHIVOS SECTION.
024600     CLOSE DELTRANS
024700     CLOSE TRANLEDG
024800     CLOSE TRANLEDG-N
024900     CLOSE FTPREP.
025000 CERRAR-ARCHIVOS-E. EXIT.
