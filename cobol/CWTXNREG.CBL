000100******************************************************************
000200* FECHA       : 03/02/1989                                       *
000300* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : CWTXNREG                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REGISTRA LOS LANZAMIENTOS NUEVOS DEL ARCHIVO     *
000800*             : NEWTRANS EN EL MAESTRO TRANLEDG.  VALIDA CADA    *
000900*             : SOLICITUD, ASIGNA FOLIO SECUENCIAL, DEFAULTEA LA *
001000*             : FECHA DE POSTEO Y, CUANDO LA RECURRENCIA NO ES   *
001100*             : UNICA, GENERA DE INMEDIATO 12 OCURRENCIAS        *
001200*             : FUTURAS.  EL MAESTRO SE REESCRIBE COMPLETO       *
001300*             : (TRANLEDG DE ENTRADA CONTRA TRANLEDG-N DE        *
001400*             : SALIDA) AL IGUAL QUE CUALQUIER OTRO PROCESO DE   *
001500*             : AGREGACION SOBRE ARCHIVO SECUENCIAL DE ESTE      *
001600*             : DEPARTAMENTO.                                    *
001700* ARCHIVOS    : NEWTRANS=C,CATEGRY=C,TRANLEDG=C,TRANLEDG-N=A     *
001800* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001900* INSTALADO   : 03/02/1989                                       *
002000* BPM/RATIONAL: 096641                                           *
002100* NOMBRE      : REGISTRO DE LANZAMIENTOS                         *
002200* DESCRIPCION : ALTA DE INGRESOS Y EGRESOS CON RECURRENCIA       *
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002700* ----------  ------------  ---------  ------------------------- *
002800* 03/02/1989  MOCH          EEDR0012   CREACION ORIGINAL          EEDR0012
002900* 21/09/1991  MOCH          EEDR0188   SE AGREGA GENERACION DE    EEDR0188
003000*                                      12 OCURRENCIAS FUTURAS     EEDR0188
003100* 14/06/1994  PEDR          EEDR0431   SE AMPLIA LA DESCRIPCION A EEDR0431
003200*                                      255 POSICIONES             EEDR0431
003300* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K) EN   EEDR0902
003400*                                      LAS FECHAS DE POSTEO       EEDR0902
003500* 05/04/2003  PEDR          EEDR1140   SE SUSTITUYE EL CALCULO DE EEDR1140
003600*                                      FECHAS POR CALL A CWDATADV EEDR1140
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.                    CWTXNREG.
004000 AUTHOR.                        MARIO OCHAETA.
004100 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
004200 DATE-WRITTEN.                  03/02/1989.
004300 DATE-COMPILED.
004400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300******************************************************************
005400     SELECT NEWTRANS  ASSIGN  TO NEWTRANS
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-NEWTRANS.
005700     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
005800            ORGANIZATION     IS SEQUENTIAL
005900            FILE STATUS      IS FS-TRANLEDG
006000                                FSE-TRANLEDG.
006100******************************************************************
006200*              A R C H I V O S   D E   S A L I D A
006300******************************************************************
006400     SELECT TRANLEDG-N ASSIGN TO TRANLEDN
006500            ORGANIZATION     IS SEQUENTIAL
006600            FILE STATUS      IS FS-TRANLEN.
006700     SELECT FTPREP    ASSIGN  TO FTPREP
006800            FILE STATUS      IS FS-FTPREP.
006900 DATA DIVISION.
007000 FILE SECTION.
007100*1 -->SOLICITUDES DE LANZAMIENTOS NUEVOS
007200 FD  NEWTRANS.
007300     COPY CWTXNREQ.
007400*2 -->MAESTRO DE LANZAMIENTOS (ENTRADA - VIEJO)
007500 FD  TRANLEDG.
007600     COPY CWTXNLED.
007700*3 -->MAESTRO DE LANZAMIENTOS (SALIDA - NUEVO)
007800 FD  TRANLEDG-N.
007900 01  REG-TRANLEDG-N                PIC X(350).
008000*4 -->REPORTE DE ERRORES DE VALIDACION
008100 FD  FTPREP.
008200 01  REPORT-LINE                   PIC X(80).
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*               C A M P O S    D E    T R A B A J O              *
008600******************************************************************
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWTXNREG'.
008900     02  WKS-ULTIMO-FOLIO          PIC 9(09)   COMP.
009000     02  WKS-FOLIO-NUEVO           PIC 9(09)   COMP.
009100     02  WKS-I                     PIC 9(04)   COMP.
009200     02  WKS-FIN-ARCHIVOS          PIC 9(01)   VALUE ZEROS.
009300         88  FIN-NEWTRANS              VALUE 1.
009400     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
009500         88  FIN-TRANLEDG              VALUE 1.
009600     02  WKS-SOLICITUD-OK          PIC X(01)   VALUE 'Y'.
009700         88  SOLICITUD-VALIDA          VALUE 'Y'.
009800         88  SOLICITUD-RECHAZADA       VALUE 'N'.
009900     02  WKS-MENSAJE-ERROR         PIC X(60)   VALUE SPACES.
010000     02  WKS-HOY                   PIC 9(08)   VALUE ZEROS.
010100     02  WKS-CATEGORIA-NOMBRE      PIC X(100)  VALUE SPACES.
010200     02  WKS-CATEGORIA-ENCONTRADA  PIC X(01)   VALUE 'N'.
010300     02  FILLER                    PIC X(04).
010400*--------------------------------------------------------------*
010500*    ESTADISTICAS DE LA CORRIDA.                                *
010600*--------------------------------------------------------------*
010700 01  WKS-ESTADISTICAS.
010800     02  WKS-LEIDOS-NEWTRANS       PIC 9(07)   COMP VALUE ZEROS.
010900     02  WKS-ACEPTADOS             PIC 9(07)   COMP VALUE ZEROS.
011000     02  WKS-RECHAZADOS            PIC 9(07)   COMP VALUE ZEROS.
011100     02  WKS-GENERADOS-RECURRENCIA PIC 9(07)   COMP VALUE ZEROS.
011200     02  WKS-COPIADOS-MAESTRO      PIC 9(07)   COMP VALUE ZEROS.
011300     02  FILLER                    PIC X(04).
011400 01  WKS-MASK                      PIC ZZZ,ZZ9.
011500*--------------------------------------------------------------*
011600*    FECHA DEL SISTEMA, DESCOMPUESTA PARA AJUSTE DE SIGLO.      *
011700*--------------------------------------------------------------*
011800 01  WKS-FECHA-SISTEMA.
011900     02  WKS-FS-ANIO               PIC 9(04).
012000     02  WKS-FS-MES                PIC 9(02).
012100     02  WKS-FS-DIA                PIC 9(02).
012200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012300     02  WKS-FS-NUMERICA           PIC 9(08).
012400*--------------------------------------------------------------*
012500*    AREA DE TRABAJO PARA CADA OCURRENCIA RECURRENTE GENERADA.  *
012600*--------------------------------------------------------------*
012700 01  WKS-OCURRENCIA-DESCRIP        PIC X(255)  VALUE SPACES.
012800 01  WKS-CONTADOR-RECUR            PIC 9(04)   COMP VALUE ZEROS.
012900 01  WKS-CONTADOR-RECUR-ED         PIC Z9.
013000 01  WKS-LON-DESCRIP               PIC 9(03)   COMP VALUE ZEROS.
013100 01  FS-NEWTRANS                   PIC X(02)   VALUE ZEROS.
013200 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
013300 01  FS-TRANLEN                    PIC X(02)   VALUE ZEROS.
013400 01  FS-FTPREP                     PIC X(02)   VALUE ZEROS.
013500 01  FSE-TRANLEDG.
013600     02  FSE-RETURN                PIC S9(04)  COMP-5.
013700     02  FSE-FUNCTION              PIC S9(04)  COMP-5.
013800     02  FSE-FEEDBACK              PIC S9(04)  COMP-5.
013900 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
014000     02  FS-TRANLEDG-N             PIC 99.
014100 01  PROGRAMA                      PIC X(08)   VALUE SPACES.
014200 01  ARCHIVO                       PIC X(08)   VALUE SPACES.
014300 01  ACCION                        PIC X(10)   VALUE SPACES.
014400 01  LLAVE                         PIC X(32)   VALUE SPACES.
014500 01  LLAVE-R REDEFINES LLAVE.
014600     02  LLAVE-FOLIO               PIC 9(09).
014700     02  FILLER                    PIC X(23).
014800 LINKAGE SECTION.
014900******************************************************************
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*               S E C C I O N    P R I N C I P A L
015300******************************************************************
015400 000-MAIN SECTION.
015500     PERFORM PROCESOS-FECHA
015600     PERFORM ABRIR-ARCHIVOS
015700     PERFORM COPIA-MAESTRO-VIEJO     UNTIL FIN-TRANLEDG
015800     PERFORM PROCESA-NEWTRANS        UNTIL FIN-NEWTRANS
015900     PERFORM ESTADISTICAS
016000     PERFORM CERRAR-ARCHIVOS
016100     STOP RUN.
016200 000-MAIN-E. EXIT.
016300******************************************************************
016400*    RESCATA LA FECHA DEL SISTEMA Y LE APLICA EL SIGLO 20XX,     *
016500*    IGUAL IDIOMA QUE LOS DEMAS PROGRAMAS DEL DEPARTAMENTO       *
016600*    DESDE EL AJUSTE DE 1998.                                    *
016700******************************************************************
016800 PROCESOS-FECHA SECTION.
016900     ACCEPT WKS-FS-NUMERICA FROM DATE YYYYMMDD
017000     MOVE WKS-FS-NUMERICA TO WKS-HOY.
017100 PROCESOS-FECHA-E. EXIT.
017200
017300 ABRIR-ARCHIVOS SECTION.
017400     OPEN INPUT  NEWTRANS
017500     OPEN INPUT  TRANLEDG
017600     OPEN OUTPUT TRANLEDG-N
017700     OPEN OUTPUT FTPREP
017800     IF FS-NEWTRANS NOT = '00' OR FS-TRANLEDG NOT = '00'
017900        MOVE 'ABRIR ARCHIVOS ENTRADA' TO WKS-MENSAJE-ERROR
018000        DISPLAY 'CWTXNREG - ' WKS-MENSAJE-ERROR
018100        MOVE 91 TO RETURN-CODE
018200        PERFORM CERRAR-ARCHIVOS
018300        STOP RUN
018400     END-IF
018500     MOVE ZEROS          TO WKS-ULTIMO-FOLIO
018600     PERFORM LEE-TRANLEDG.
018700 ABRIR-ARCHIVOS-E. EXIT.
018800******************************************************************
018900*    TRASLADA SIN CAMBIOS CADA REGISTRO DEL MAESTRO VIEJO AL     *
019000*    MAESTRO NUEVO, Y CONSERVA EL MAYOR FOLIO VISTO PARA PODER   *
019100*    ASIGNAR LOS SIGUIENTES FOLIOS SECUENCIALES.                 *
019200******************************************************************
019300 COPIA-MAESTRO-VIEJO SECTION.
019400     IF TXLG-TRANSACTION-ID > WKS-ULTIMO-FOLIO
019500        MOVE TXLG-TRANSACTION-ID TO WKS-ULTIMO-FOLIO
019600     END-IF
019700     WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
019800     ADD 1 TO WKS-COPIADOS-MAESTRO
019900     PERFORM LEE-TRANLEDG.
020000 COPIA-MAESTRO-VIEJO-E. EXIT.
020100
020200 LEE-TRANLEDG SECTION.
020300     READ TRANLEDG
020400        AT END
020500           MOVE 1          TO WKS-FIN-TRANLEDG
020600     END-READ
020700     IF FS-TRANLEDG NOT = '00' AND FS-TRANLEDG NOT = '10'
020800        MOVE 'TRANLEDG'    TO ARCHIVO
020900        MOVE 'READ'        TO ACCION
021000        MOVE TXLG-TRANSACTION-ID TO LLAVE
021100        DISPLAY 'CWTXNREG - ERROR DE LECTURA TRANLEDG - FS='
021200                FS-TRANLEDG
021300        MOVE 91            TO RETURN-CODE
021400        PERFORM CERRAR-ARCHIVOS
021500        STOP RUN
021600     END-IF.
021700 LEE-TRANLEDG-E. EXIT.
021800******************************************************************
021900*    PROCESA CADA SOLICITUD DE LANZAMIENTO NUEVO: VALIDA, ASIGNA *
022000*    FOLIO, DEFAULTEA FECHA, CONSULTA CATEGORIA Y GRABA; SI ES   *
022100*    RECURRENTE GENERA LAS 12 OCURRENCIAS FUTURAS.               *
022200******************************************************************
022300 PROCESA-NEWTRANS SECTION.
022400     ADD 1 TO WKS-LEIDOS-NEWTRANS
022500     MOVE 'Y'              TO WKS-SOLICITUD-OK
022600     MOVE SPACES           TO WKS-MENSAJE-ERROR
022700     PERFORM VALIDA-SOLICITUD
022800     IF SOLICITUD-VALIDA
022900        PERFORM GRABA-LANZAMIENTO-ORIGINAL
023000        IF TXRQ-RECURRENCY NOT = 'UNIQUE'
023100           PERFORM GENERA-12-OCURRENCIAS
023200        END-IF
023300        ADD 1 TO WKS-ACEPTADOS
023400     ELSE
023500        ADD 1 TO WKS-RECHAZADOS
023600        PERFORM ESCRIBE-LINEA-ERROR
023700     END-IF
023800     PERFORM LEE-NEWTRANS.
023900 PROCESA-NEWTRANS-E. EXIT.
024000
024100 LEE-NEWTRANS SECTION.
024200     READ NEWTRANS
024300        AT END
024400           MOVE 1          TO WKS-FIN-NEWTRANS
024500     END-READ.
024600 LEE-NEWTRANS-E. EXIT.
024700******************************************************************
024800*    REGLAS DE VALIDACION DE LA SOLICITUD (VER BUSINESS RULES    *
024900*    DE TRANSACTIONSERVICE).                                     *
025000******************************************************************
025100 VALIDA-SOLICITUD SECTION.
025200     IF TXRQ-AMOUNT NOT > ZEROS
025300        MOVE 'MONTO DEBE SER MAYOR QUE CERO' TO WKS-MENSAJE-ERROR
025400        MOVE 'N'       TO WKS-SOLICITUD-OK
025500     END-IF
025600     IF TXRQ-TYPE NOT = 'REVENUE' AND TXRQ-TYPE NOT = 'EXPENSE'
025700        MOVE 'TIPO DEBE SER REVENUE O EXPENSE' TO
025800             WKS-MENSAJE-ERROR
025900        MOVE 'N'       TO WKS-SOLICITUD-OK
026000     END-IF
026100     IF TXRQ-RECURRENCY NOT = 'UNIQUE'    AND
026200        TXRQ-RECURRENCY NOT = 'DAILY'     AND
026300        TXRQ-RECURRENCY NOT = 'WEEKLY'    AND
026400        TXRQ-RECURRENCY NOT = 'MONTHLY'   AND
026500        TXRQ-RECURRENCY NOT = 'QUARTERLY' AND
026600        TXRQ-RECURRENCY NOT = 'ANNUAL'
026700        MOVE 'RECURRENCIA INVALIDA' TO WKS-MENSAJE-ERROR
026800        MOVE 'N'       TO WKS-SOLICITUD-OK
026900     END-IF
027000     IF TXRQ-DESCRIPTION = SPACES
027100        MOVE 'DESCRIPCION OBLIGATORIA' TO WKS-MENSAJE-ERROR
027200        MOVE 'N'       TO WKS-SOLICITUD-OK
027300     END-IF
027400     IF SOLICITUD-VALIDA
027500        CALL 'CWCATLOK' USING TXRQ-CATEGORY-ID,
027600                              WKS-CATEGORIA-NOMBRE,
027700                              WKS-CATEGORIA-ENCONTRADA
027800        IF WKS-CATEGORIA-ENCONTRADA = 'N'
027900           MOVE 'CATEGORIA NO EXISTE' TO WKS-MENSAJE-ERROR
028000           MOVE 'N'    TO WKS-SOLICITUD-OK
028100        END-IF
028200     END-IF.
028300 VALIDA-SOLICITUD-E. EXIT.
028400******************************************************************
028500*    GRABA EL LANZAMIENTO ORIGINAL CON FOLIO NUEVO Y FECHA       *
028600*    DEFAULTEADA CUANDO NO VINO EN LA SOLICITUD.                 *
028700******************************************************************
028800 GRABA-LANZAMIENTO-ORIGINAL SECTION.
028900     ADD 1                       TO WKS-ULTIMO-FOLIO
029000     MOVE WKS-ULTIMO-FOLIO       TO WKS-FOLIO-NUEVO
029100     INITIALIZE REG-TRANLEDG
029200     MOVE WKS-FOLIO-NUEVO        TO TXLG-TRANSACTION-ID
029300     MOVE TXRQ-TYPE              TO TXLG-TYPE
029400     MOVE TXRQ-AMOUNT            TO TXLG-AMOUNT
029500     MOVE TXRQ-DESCRIPTION       TO TXLG-DESCRIPTION
029600     MOVE TXRQ-RECURRENCY        TO TXLG-RECURRENCY
029700     MOVE TXRQ-CATEGORY-ID       TO TXLG-CATEGORY-ID
029800     IF TXRQ-CREATED-DATE = ZEROS
029900        MOVE WKS-HOY             TO TXLG-CREATED-DATE
030000     ELSE
030100        MOVE TXRQ-CREATED-DATE   TO TXLG-CREATED-DATE
030200     END-IF
030300     MOVE ZEROS                  TO TXLG-PARENT-TRANSACTION-ID
030400     MOVE TXRQ-RECURRENCY-END-DATE TO TXLG-RECURRENCY-END-DATE
030500     IF TXRQ-RECURRENCY = 'UNIQUE'
030600        MOVE 'N'                 TO TXLG-RECURRENCY-ACTIVE
030700     ELSE
030800        MOVE 'Y'                 TO TXLG-RECURRENCY-ACTIVE
030900     END-IF
031000     WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
031100     ADD 1 TO WKS-COPIADOS-MAESTRO.
031200 GRABA-LANZAMIENTO-ORIGINAL-E. EXIT.
031300******************************************************************
031400*    GENERA LAS 12 OCURRENCIAS FUTURAS DE UN LANZAMIENTO         *
031500*    RECURRENTE, CADA UNA CON FECHA AVANZADA I PERIODOS Y        *
031600*    DESCRIPCION MARCADA "(RECORRENCIA I)".                      *
031700******************************************************************
031800 GENERA-12-OCURRENCIAS SECTION.
031850     PERFORM GENERA-UNA-OCURRENCIA
031900             VARYING WKS-CONTADOR-RECUR FROM 1 BY 1
032000             UNTIL WKS-CONTADOR-RECUR > 12.
032050 GENERA-12-OCURRENCIAS-E. EXIT.

032060 GENERA-UNA-OCURRENCIA SECTION.
032100        INITIALIZE REG-TRANLEDG
032200        ADD 1                    TO WKS-ULTIMO-FOLIO
032300        MOVE WKS-ULTIMO-FOLIO    TO TXLG-TRANSACTION-ID
032400        MOVE TXRQ-TYPE           TO TXLG-TYPE
032500        MOVE TXRQ-AMOUNT         TO TXLG-AMOUNT
032600        MOVE WKS-CONTADOR-RECUR  TO WKS-CONTADOR-RECUR-ED
032700        PERFORM CALCULA-LONGITUD-DESCRIP
032800        MOVE SPACES              TO TXLG-DESCRIPTION
032900        STRING TXRQ-DESCRIPTION(1:WKS-LON-DESCRIP) DELIMITED
033000                   BY SIZE
033100               ' (RECORRENCIA '  DELIMITED BY SIZE
033200               WKS-CONTADOR-RECUR-ED DELIMITED BY SIZE
033300               ')'               DELIMITED BY SIZE
033400               INTO TXLG-DESCRIPTION
033500        END-STRING
033600        MOVE TXRQ-RECURRENCY     TO TXLG-RECURRENCY
033700        MOVE TXRQ-CATEGORY-ID    TO TXLG-CATEGORY-ID
033800        MOVE WKS-FOLIO-NUEVO     TO TXLG-PARENT-TRANSACTION-ID
033900        MOVE 'N'                 TO TXLG-RECURRENCY-ACTIVE
034000        MOVE ZEROS               TO TXLG-RECURRENCY-END-DATE
034100        IF TXRQ-CREATED-DATE = ZEROS
034200           CALL 'CWDATADV' USING WKS-HOY, TXRQ-RECURRENCY,
034300                                 WKS-CONTADOR-RECUR,
034400                                 TXLG-CREATED-DATE
034500        ELSE
034600           CALL 'CWDATADV' USING TXRQ-CREATED-DATE,
034700                                 TXRQ-RECURRENCY,
034800                                 WKS-CONTADOR-RECUR,
034900                                 TXLG-CREATED-DATE
035000        END-IF
035100        WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
035200        ADD 1 TO WKS-COPIADOS-MAESTRO
035300        ADD 1 TO WKS-GENERADOS-RECURRENCIA.
035500 GENERA-UNA-OCURRENCIA-E. EXIT.
035600******************************************************************
035700*    OBTIENE LA LONGITUD UTIL DE LA DESCRIPCION (SIN ESPACIOS    *
035800*    FINALES) PARA PODER AGREGAR EL SUFIJO "(RECORRENCIA N)"     *
035900*    SIN DEJAR HUECO DE ESPACIOS EN MEDIO.                       *
036000******************************************************************
036100 CALCULA-LONGITUD-DESCRIP SECTION.
036200     MOVE 255                  TO WKS-LON-DESCRIP.
036250 RECORTA-UN-ESPACIO.
036300     IF TXRQ-DESCRIPTION(WKS-LON-DESCRIP:1) = SPACE AND
036400        WKS-LON-DESCRIP NOT = 1
036500        SUBTRACT 1 FROM WKS-LON-DESCRIP
036550        GO TO RECORTA-UN-ESPACIO
036560     END-IF.
036700 CALCULA-LONGITUD-DESCRIP-E. EXIT.
036800
036900 ESCRIBE-LINEA-ERROR SECTION.
037000     MOVE SPACES               TO REPORT-LINE
037100     STRING 'RECHAZADO  REG=' DELIMITED BY SIZE
037200            WKS-LEIDOS-NEWTRANS DELIMITED BY SIZE
037300            '  MOTIVO: '      DELIMITED BY SIZE
037400            WKS-MENSAJE-ERROR DELIMITED BY SIZE
037500            INTO REPORT-LINE
037600     WRITE REPORT-LINE.
037700 ESCRIBE-LINEA-ERROR-E. EXIT.
037800
037900 ESTADISTICAS SECTION.
038000     DISPLAY
038100     '**********************************************************'
038200     DISPLAY
038300     '*                  E S T A D I S T I C A S               *'
038400     DISPLAY
038500     '**********************************************************'
038600     MOVE ZEROS                    TO WKS-MASK
038700     MOVE WKS-LEIDOS-NEWTRANS      TO WKS-MASK
038800     DISPLAY 'TOTAL SOLICITUDES LEIDAS                 :' WKS-MASK
038900     MOVE ZEROS                    TO WKS-MASK
039000     MOVE WKS-ACEPTADOS            TO WKS-MASK
039100     DISPLAY 'TOTAL SOLICITUDES ACEPTADAS              :' WKS-MASK
039200     MOVE ZEROS                    TO WKS-MASK
039300     MOVE WKS-RECHAZADOS           TO WKS-MASK
039400     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS             :' WKS-MASK
039500     MOVE ZEROS                    TO WKS-MASK
039600     MOVE WKS-GENERADOS-RECURRENCIA TO WKS-MASK
039700     DISPLAY 'TOTAL OCURRENCIAS GENERADAS              :' WKS-MASK
039800     MOVE ZEROS                    TO WKS-MASK
039900     MOVE WKS-COPIADOS-MAESTRO     TO WKS-MASK
040000     DISPLAY 'TOTAL ESCRITOS EN TRANLEDG-N            :' WKS-MASK.
040100 ESTADISTICAS-E. EXIT.
040200
040300 CERRAR-ARCHIVOS SECTION.
040400     CLOSE NEWTRANS
040600     CLOSE TRANLEDG
040700     CLOSE TRANLEDG-N
040800     CLOSE FTPREP.
040900 CERRAR-ARCHIVOS-E. EXIT.
