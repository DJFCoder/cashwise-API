000100******************************************************************
000200*                 C O P Y   C W C A T M S T                     *
000300******************************************************************
000400* FECHA       : 03/02/1989                                       *
000500* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000600* APLICACION  : FINANZAS PERSONALES                              *
000700* COPYBOOK    : CWCATMST                                        *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE CATEGORIAS (CATEGRY).      *
000900*             : SE CARGA COMPLETO EN MEMORIA (TABLA WKS-TAB-CAT) *
001000*             : AL INICIO DE CADA CORRIDA QUE LO REQUIERE, Y SE  *
001100*             : CONSULTA POR SEARCH ALL.  VER CWCATLOK.          *
001200* ARCHIVOS    : CATEGRY=A                                        *
001300******************************************************************
001400*                     B I T A C O R A   D E   C A M B I O S      *
001500******************************************************************
001600* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
001700* ----------  ------------  ---------  ------------------------- *
001800* 03/02/1989  MOCH          EEDR0012   CREACION ORIGINAL DEL     *EEDR0012
001900*                                      MAESTRO DE CATEGORIAS      EEDR0012
002000* 30/08/1995  PEDR          EEDR0560   SE AMPLIA CATM-NAME DE    *EEDR0560
002100*                                      40 A 100 POSICIONES        EEDR0560
002200******************************************************************
002300 01  REG-CATEGRY.
002400*--------------------------------------------------------------*
002500*    LLAVE UNICA DE LA CATEGORIA.                               *
002600*--------------------------------------------------------------*
002700     02  CATM-CATEGORY-ID            PIC 9(09).
002800*--------------------------------------------------------------*
002900*    NOMBRE DE LA CATEGORIA.  OBLIGATORIO, DEPURADO DE ESPACIOS *
003000*    Y UNICO SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.              *
003100*--------------------------------------------------------------*
003200     02  CATM-CATEGORY-NAME          PIC X(100).
003250*--------------------------------------------------------------*
003270*    HOLGURA PARA CRECIMIENTO FUTURO DEL REGISTRO.               *
003290*--------------------------------------------------------------*
003300     02  FILLER                      PIC X(05).
