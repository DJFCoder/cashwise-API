000100******************************************************************
000200*                 C O P Y   C W T X N R E Q                     *
000300******************************************************************
000400* FECHA       : 03/02/1989                                       *
000500* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000600* APLICACION  : FINANZAS PERSONALES                              *
000700* COPYBOOK    : CWTXNREQ                                        *
000800* DESCRIPCION : LAYOUT DE LA SOLICITUD DE REGISTRO DE UN NUEVO   *
000900*             : LANZAMIENTO (ARCHIVO NEWTRANS).  ESTE LAYOUT NO  *
001000*             : LLEVA FOLIO NI BANDERAS; ESOS CAMPOS LOS ASIGNA  *
001100*             : CWTXNREG AL GRABAR EN REG-TRANLEDG.              *
001200* ARCHIVOS    : NEWTRANS=A                                       *
001300******************************************************************
001400*                     B I T A C O R A   D E   C A M B I O S      *
001500******************************************************************
001600* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
001700* ----------  ------------  ---------  ------------------------- *
001800* 03/02/1989  MOCH          EEDR0012   CREACION ORIGINAL DE LA   *EEDR0012
001900*                                      SOLICITUD DE LANZAMIENTO  *EEDR0012
002000******************************************************************
002100 01  REG-NEWTRANS.
002200     02  TXRQ-TYPE                   PIC X(20).
002300     02  TXRQ-AMOUNT                 PIC S9(13)V9(02).
002400     02  TXRQ-DESCRIPTION            PIC X(255).
002500     02  TXRQ-RECURRENCY             PIC X(11).
002600     02  TXRQ-CATEGORY-ID            PIC 9(09).
002700*--------------------------------------------------------------*
002800*    FECHA DE POSTEO SOLICITADA.  EN CERO SI EL USUARIO NO LA   *
002900*    PROPORCIONO; CWTXNREG LA DEFAULTEA A LA FECHA DEL SISTEMA. *
003000*--------------------------------------------------------------*
003100     02  TXRQ-CREATED-DATE           PIC 9(08).
003200*--------------------------------------------------------------*
003300*    FECHA LIMITE DE VIGENCIA DE LA RECURRENCIA.  EN CERO SI NO *
003400*    APLICA.                                                    *
003500*--------------------------------------------------------------*
003600     02  TXRQ-RECURRENCY-END-DATE    PIC 9(08).
003700     02  FILLER                      PIC X(05).
