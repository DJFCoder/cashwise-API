000100******************************************************************
000200*                 C O P Y   C W M N T R E Q                     *
000300******************************************************************
000400* FECHA       : 21/09/1991                                       *
000500* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000600* APLICACION  : FINANZAS PERSONALES                              *
000700* COPYBOOK    : CWMNTREQ                                        *
000800* DESCRIPCION : LAYOUT DE LA SOLICITUD DE MANTENIMIENTO DE       *
000900*             : RECURRENCIA (ARCHIVO MNTRECUR).  CADA REGISTRO   *
001000*             : PIDE UNA SOLA ACCION SOBRE UN LANZAMIENTO        *
001100*             : ORIGINAL: ACTIVAR, DESACTIVAR O FIJAR FECHA      *
001200*             : LIMITE DE VIGENCIA.  PROCESADO POR CWRECMNT.     *
001300* ARCHIVOS    : MNTRECUR=A                                       *
001400******************************************************************
001500*                     B I T A C O R A   D E   C A M B I O S      *
001600******************************************************************
001700* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
001800* ----------  ------------  ---------  ------------------------- *
001900* 21/09/1991  MOCH          EEDR0188   CREACION ORIGINAL DE LA   *EEDR0188
002000*                                      SOLICITUD DE MANTENIMIENTO*EEDR0188
002100******************************************************************
002200 01  REG-MNTRECUR.
002300*--------------------------------------------------------------*
002400*    FOLIO DEL LANZAMIENTO ORIGINAL SOBRE EL QUE SE OPERA.      *
002500*--------------------------------------------------------------*
002600     02  MNTQ-TRANSACTION-ID         PIC 9(09).
002700*--------------------------------------------------------------*
002800*    ACCION SOLICITADA.                                        *
002900*    A = ACTIVAR RECURRENCIA                                   *
003000*    D = DESACTIVAR RECURRENCIA                                *
003100*    F = FIJAR FECHA LIMITE DE VIGENCIA                        *
003200*--------------------------------------------------------------*
003300     02  MNTQ-ACCION                 PIC X(01).
003400         88  MNTQ-ACTIVAR                VALUE 'A'.
003500         88  MNTQ-DESACTIVAR             VALUE 'D'.
003600         88  MNTQ-FIJAR-FECHA-LIM         VALUE 'F'.
003700*--------------------------------------------------------------*
003800*    NUEVA FECHA LIMITE DE VIGENCIA, SOLO VALIDA CUANDO         *
003900*    MNTQ-ACCION = 'F'.                                        *
004000*--------------------------------------------------------------*
004100     02  MNTQ-RECURRENCY-END-DATE    PIC 9(08).
004200     02  FILLER                      PIC X(15).
