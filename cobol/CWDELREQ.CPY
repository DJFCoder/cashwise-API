000100******************************************************************
000200*                 C O P Y   C W D E L R E Q                     *
000300******************************************************************
000400* FECHA       : 11/07/2016                                       *
000500* PROGRAMADOR : SANDRA PEREZ (SPDR)                               *
000600* APLICACION  : FINANZAS PERSONALES                              *
000700* COPYBOOK    : CWDELREQ                                        *
000800* DESCRIPCION : LAYOUT DE LA SOLICITUD DE ELIMINACION DE UN      *
000900*             : LANZAMIENTO (ARCHIVO DELTRANS).  CADA REGISTRO   *
001000*             : PIDE LA BAJA DE UN SOLO FOLIO DEL MAESTRO        *
001100*             : TRANLEDG.  PROCESADO POR CWTXNDEL.               *
001200* ARCHIVOS    : DELTRANS=A                                       *
001300******************************************************************
001400*                     B I T A C O R A   D E   C A M B I O S      *
001500******************************************************************
001600* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
001700* ----------  ------------  ---------  ------------------------- *
001800* 11/07/2016  SPDR          EEDR2201   CREACION ORIGINAL DE LA   *EEDR2201
001900*                                      SOLICITUD DE ELIMINACION   EEDR2201
002000******************************************************************
002100 01  REG-DELTRANS.
002200*--------------------------------------------------------------*
002300*    FOLIO DEL LANZAMIENTO QUE SE SOLICITA ELIMINAR.  DEBE      *
002400*    EXISTIR EN EL MAESTRO; SI NO EXISTE, LA SOLICITUD SE       *
002500*    RECHAZA Y EL MAESTRO QUEDA SIN CAMBIO.                     *
002600*--------------------------------------------------------------*
002700     02  DELQ-TRANSACTION-ID         PIC 9(09).
002800     02  FILLER                      PIC X(11).
