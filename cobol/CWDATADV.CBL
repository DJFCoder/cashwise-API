000100******************************************************************
000200* FECHA       : 05/04/2003                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : CWDATADV                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : AVANZA UNA FECHA AAAAMMDD UN NUMERO DE PERIODOS  *
000800*             : DE RECURRENCIA (DIARIA, SEMANAL, MENSUAL,        *
000900*             : TRIMESTRAL O ANUAL).  EL CALCULO DE MESES SE     *
001000*             : AJUSTA AL ULTIMO DIA DEL MES DESTINO CUANDO EL   *
001100*             : DIA ORIGEN NO EXISTE EN ESE MES (EJ. 31/01 + 1   *
001200*             : MES = 28 O 29/02).  NO SE USAN FUNCIONES         *
001300*             : INTRINSECAS DE FECHA; TODO EL CALCULO ES MANUAL  *
001400*             : CON LA TABLA DE DIAS POR MES (TABLA-DIAS-ADV).   *
001500* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO EN MEMORIA)      *
001600* ACCION (ES) : LLAMADO POR CWTXNREG Y CWRECJOB                  *
001700* INSTALADO   : 05/04/2003                                       *
001800* BPM/RATIONAL: 114402                                           *
001900* NOMBRE      : AVANCE DE FECHAS DE RECURRENCIA                  *
002000* DESCRIPCION : CALCULO DE PROXIMA FECHA DE VENCIMIENTO          *
002100******************************************************************
002200*                     B I T A C O R A   D E   C A M B I O S      *
002300******************************************************************
002400* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002500* ----------  ------------  ---------  ------------------------- *
002600* 05/04/2003  PEDR          EEDR1140   CREACION ORIGINAL          EEDR1140
002700* 17/11/2009  MOCH          EEDR1687   SE AGREGA RECURRENCIA      EEDR1687
002800*                                      TRIMESTRAL (QUARTERLY)     EEDR1687
002900* 22/02/2014  ERDR          EEDR1920   SE CORRIGE AJUSTE DE FIN   EEDR1920
003000*                                      DE MES EN ANIO BISIESTO    EEDR1920
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                    CWDATADV.
003400 AUTHOR.                        ERICK RAMIREZ.
003500 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
003600 DATE-WRITTEN.                  05/04/2003.
003700 DATE-COMPILED.
003800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*               C A M P O S    D E    T R A B A J O              *
004700******************************************************************
004800 01  WKS-CAMPOS-DE-TRABAJO.
004900     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWDATADV'.
005000     02  WKS-ANIO                  PIC 9(04)   COMP.
005100     02  WKS-MES                   PIC 9(02)   COMP.
005200     02  WKS-DIA                   PIC 9(02)   COMP.
005300     02  WKS-MES-TOTAL             PIC 9(06)   COMP.
005400     02  WKS-MES-DESTINO           PIC 9(02)   COMP.
005500     02  WKS-ANIO-DESTINO          PIC 9(04)   COMP.
005600     02  WKS-DIA-MAX-MES           PIC 9(02)   COMP.
005700     02  WKS-SEMANAS-EN-DIAS       PIC 9(05)   COMP.
005800     02  FILLER                    PIC X(04).
005900*--------------------------------------------------------------*
006000*    TABLA DE DIAS MAXIMOS POR MES (ENERO..DICIEMBRE), IGUAL    *
006100*    IDIOMA QUE CIERRES1/MORAS1.  FEBRERO SE AJUSTA APARTE      *
006200*    SEGUN WKS-ES-BISIESTO.                                     *
006300*--------------------------------------------------------------*
006400 01  TABLA-DIAS-ADV.
006500     02  FILLER                   PIC X(24) VALUE
006600                                   '312831303130313130313031'.
006700 01  F-DIAS-ADV REDEFINES TABLA-DIAS-ADV.
006800     02  DIA-FIN-MES-ADV           PIC 99 OCCURS 12 TIMES.
006900*--------------------------------------------------------------*
007000*    FECHA DE TRABAJO REDEFINIDA POR COMPONENTES (IGUAL FORMA   *
007100*    QUE LA FECHA RECIBIDA EN LK-FECHA-BASE).                   *
007200*--------------------------------------------------------------*
007300 01  WKS-FECHA-TRABAJO             PIC 9(08)   VALUE ZEROS.
007400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
007500     02  WKS-FT-ANIO               PIC 9(04).
007600     02  WKS-FT-MES                PIC 9(02).
007700     02  WKS-FT-DIA                PIC 9(02).
007800 01  WKS-RESIDUO-BISIESTO          PIC 9(02)   COMP.
007900 01  WKS-SW-BISIESTO               PIC X(01)   VALUE 'N'.
008000     88  WKS-ES-BISIESTO               VALUE 'Y'.
008100     88  WKS-NO-ES-BISIESTO            VALUE 'N'.
008200 LINKAGE SECTION.
008300 01  LK-FECHA-BASE                 PIC 9(08).
008400 01  LK-FECHA-BASE-R REDEFINES LK-FECHA-BASE.
008500     02  LK-FB-ANIO                PIC 9(04).
008600     02  LK-FB-MES                 PIC 9(02).
008700     02  LK-FB-DIA                 PIC 9(02).
008800 01  LK-RECURRENCY                 PIC X(11).
008900 01  LK-MULTIPLO                   PIC 9(04)   COMP.
009000 01  LK-FECHA-RESULTADO            PIC 9(08).
009100******************************************************************
009200 PROCEDURE DIVISION USING LK-FECHA-BASE, LK-RECURRENCY,
009300                           LK-MULTIPLO,   LK-FECHA-RESULTADO.
009400******************************************************************
009500*               S E C C I O N    P R I N C I P A L
009600******************************************************************
009700 000-MAIN SECTION.
009800     MOVE LK-FECHA-BASE          TO WKS-FECHA-TRABAJO
009900     EVALUATE TRUE
010000        WHEN LK-RECURRENCY = 'DAILY'
010100           PERFORM AVANZA-DIAS
010200        WHEN LK-RECURRENCY = 'WEEKLY'
010300           PERFORM AVANZA-SEMANAS
010400        WHEN LK-RECURRENCY = 'MONTHLY'
010500           PERFORM AVANZA-MESES
010600        WHEN LK-RECURRENCY = 'QUARTERLY'
010700           PERFORM AVANZA-TRIMESTRES
010800        WHEN LK-RECURRENCY = 'ANNUAL'
010900           PERFORM AVANZA-ANIOS
011000        WHEN OTHER
011100           CONTINUE
011200     END-EVALUATE
011300     MOVE WKS-FECHA-TRABAJO      TO LK-FECHA-RESULTADO
011400     GOBACK.
011500 000-MAIN-E. EXIT.
011600******************************************************************
011700*    AVANCE DIARIO Y SEMANAL: SUMA DE DIAS CALENDARIO SOBRE EL   *
011800*    ENTERO JULIANO ACUMULADO DEL ANIO, CON ARRASTRE DE MES Y    *
011900*    ANIO CUANDO SE PASA EL FIN DE MES O DE ANIO.                *
012000******************************************************************
012100 AVANZA-DIAS SECTION.
012150     PERFORM AVANZA-UN-DIA
012200             VARYING WKS-DIA FROM 1 BY 1
012300             UNTIL WKS-DIA > LK-MULTIPLO.
012600 AVANZA-DIAS-E. EXIT.
012700
012800 AVANZA-SEMANAS SECTION.
012900     COMPUTE WKS-SEMANAS-EN-DIAS = LK-MULTIPLO * 7
012950     PERFORM AVANZA-UN-DIA
013000             VARYING WKS-DIA FROM 1 BY 1
013100             UNTIL WKS-DIA > WKS-SEMANAS-EN-DIAS.
013400 AVANZA-SEMANAS-E. EXIT.
013500
013600 AVANZA-UN-DIA SECTION.
013700     PERFORM CALCULA-BISIESTO
013800     ADD 1 TO WKS-FT-DIA
013900     MOVE WKS-FT-MES  TO WKS-MES-DESTINO
014000     PERFORM OBTIENE-DIA-MAX-MES
014100     IF WKS-FT-DIA > WKS-DIA-MAX-MES
014200        MOVE 1 TO WKS-FT-DIA
014300        ADD 1 TO WKS-FT-MES
014400        IF WKS-FT-MES > 12
014500           MOVE 1 TO WKS-FT-MES
014600           ADD 1 TO WKS-FT-ANIO
014700        END-IF
014800     END-IF.
014900 AVANZA-UN-DIA-E. EXIT.
015000******************************************************************
015100*    AVANCE MENSUAL Y TRIMESTRAL: SUMA DIRECTA SOBRE EL TOTAL    *
015200*    DE MESES (ANIO*12+MES) Y DESCOMPONE; EL DIA SE RECORTA AL   *
015300*    ULTIMO DIA DEL MES DESTINO SI NO EXISTE (31/01 + 1 MES).    *
015400******************************************************************
015500 AVANZA-MESES SECTION.
015600     COMPUTE WKS-MES-TOTAL = (WKS-FT-ANIO * 12) + WKS-FT-MES
015700                              - 1 + LK-MULTIPLO
015800     PERFORM DESCOMPONE-MES-TOTAL.
015900 AVANZA-MESES-E. EXIT.
016000
016100 AVANZA-TRIMESTRES SECTION.
016200     COMPUTE WKS-MES-TOTAL = (WKS-FT-ANIO * 12) + WKS-FT-MES
016300                              - 1 + (LK-MULTIPLO * 3)
016400     PERFORM DESCOMPONE-MES-TOTAL.
016500 AVANZA-TRIMESTRES-E. EXIT.
016600
016700 AVANZA-ANIOS SECTION.
016800     ADD LK-MULTIPLO TO WKS-FT-ANIO
016900     PERFORM CALCULA-BISIESTO
017000     PERFORM OBTIENE-DIA-MAX-MES
017100     IF WKS-FT-DIA > WKS-DIA-MAX-MES
017200        MOVE WKS-DIA-MAX-MES TO WKS-FT-DIA
017300     END-IF.
017400 AVANZA-ANIOS-E. EXIT.
017500
017600 DESCOMPONE-MES-TOTAL SECTION.
017700     COMPUTE WKS-ANIO-DESTINO = WKS-MES-TOTAL / 12
017800     COMPUTE WKS-MES-DESTINO  = WKS-MES-TOTAL -
017900                                 (WKS-ANIO-DESTINO * 12) + 1
018000     MOVE WKS-ANIO-DESTINO    TO WKS-FT-ANIO
018100     MOVE WKS-MES-DESTINO     TO WKS-FT-MES
018200     PERFORM CALCULA-BISIESTO
018300     PERFORM OBTIENE-DIA-MAX-MES
018400     IF WKS-FT-DIA > WKS-DIA-MAX-MES
018500        MOVE WKS-DIA-MAX-MES TO WKS-FT-DIA
018600     END-IF.
018700 DESCOMPONE-MES-TOTAL-E. EXIT.
018800******************************************************************
018900*    UN ANIO ES BISIESTO SI ES DIVISIBLE ENTRE 4 Y, CUANDO ES    *
019000*    DIVISIBLE ENTRE 100, TAMBIEN LO ES ENTRE 400.               *
019100******************************************************************
019200 CALCULA-BISIESTO SECTION.
019300     MOVE 'N'                  TO WKS-SW-BISIESTO
019400     DIVIDE WKS-FT-ANIO BY 4 GIVING WKS-ANIO-DESTINO
019500            REMAINDER WKS-RESIDUO-BISIESTO
019600     IF WKS-RESIDUO-BISIESTO = 0
019700        MOVE 'Y'               TO WKS-SW-BISIESTO
019800        DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-ANIO-DESTINO
019900               REMAINDER WKS-RESIDUO-BISIESTO
020000        IF WKS-RESIDUO-BISIESTO = 0
020100           MOVE 'N'            TO WKS-SW-BISIESTO
020200           DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-ANIO-DESTINO
020300                  REMAINDER WKS-RESIDUO-BISIESTO
020400           IF WKS-RESIDUO-BISIESTO = 0
020500              MOVE 'Y'         TO WKS-SW-BISIESTO
020600           END-IF
020700        END-IF
020800     END-IF.
020900 CALCULA-BISIESTO-E. EXIT.
021000
021100 OBTIENE-DIA-MAX-MES SECTION.
021200     MOVE DIA-FIN-MES-ADV(WKS-FT-MES) TO WKS-DIA-MAX-MES
021300     IF WKS-FT-MES = 2 AND WKS-ES-BISIESTO
021400        MOVE 29                       TO WKS-DIA-MAX-MES
021500     END-IF.
021600 OBTIENE-DIA-MAX-MES-E. EXIT.
