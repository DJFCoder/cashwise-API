000100******************************************************************
000200* FECHA       : 21/09/1991                                       *
000300* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : CWRECMNT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA SOLICITUDES DE MANTENIMIENTO DE           *
000800*             : RECURRENCIA (ARCHIVO MNTRECUR) SOBRE EL MAESTRO  *
000900*             : TRANLEDG: ACTIVAR, DESACTIVAR O FIJAR FECHA      *
001000*             : LIMITE DE VIGENCIA.  SOLO SE PERMITE SOBRE       *
001100*             : LANZAMIENTOS ORIGINALES (SIN PADRE); UN HIJO O   *
001200*             : UN FOLIO INEXISTENTE SE RECHAZA CON MENSAJE.     *
001300* ARCHIVOS    : MNTRECUR=C,TRANLEDG=C,TRANLEDG-N=A               *
001400* ACCION (ES) : A=ACTIVAR, D=DESACTIVAR, F=FIJAR FECHA LIMITE    *
001500* INSTALADO   : 21/09/1991                                       *
001600* BPM/RATIONAL: 103355                                           *
001700* NOMBRE      : MANTENIMIENTO DE RECURRENCIA                     *
001800* DESCRIPCION : ACTIVA/DESACTIVA/FIJA VIGENCIA                   *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002300* ----------  ------------  ---------  ------------------------- *
002400* 21/09/1991  MOCH          EEDR0188   CREACION ORIGINAL          EEDR0188
002500* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K)      EEDR0902
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                    CWRECMNT.
002900 AUTHOR.                        MARIO OCHAETA.
003000 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
003100 DATE-WRITTEN.                  21/09/1991.
003200 DATE-COMPILED.
003300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000******************************************************************
004100*              A R C H I V O S   D E   E N T R A D A
004200******************************************************************
004300     SELECT MNTRECUR  ASSIGN  TO MNTRECUR
004400            ORGANIZATION     IS SEQUENTIAL
004500            FILE STATUS      IS FS-MNTRECUR.
004600     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
004700            ORGANIZATION     IS SEQUENTIAL
004800            FILE STATUS      IS FS-TRANLEDG.
004900******************************************************************
005000*              A R C H I V O S   D E   S A L I D A
005100******************************************************************
005200     SELECT TRANLEDG-N ASSIGN TO TRANLEDN
005300            ORGANIZATION     IS SEQUENTIAL
005400            FILE STATUS      IS FS-TRANLEN.
005500     SELECT FTPREP    ASSIGN  TO FTPREP
005600            FILE STATUS      IS FS-FTPREP.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->SOLICITUDES DE MANTENIMIENTO DE RECURRENCIA
006000 FD  MNTRECUR.
006100     COPY CWMNTREQ.
006200*2 -->MAESTRO DE LANZAMIENTOS (ENTRADA)
006300 FD  TRANLEDG.
006400     COPY CWTXNLED.
006500*3 -->MAESTRO DE LANZAMIENTOS (SALIDA, YA ACTUALIZADO)
006600 FD  TRANLEDG-N.
006700 01  REG-TRANLEDG-N                PIC X(350).
006800*4 -->REPORTE DE RECHAZOS
006900 FD  FTPREP.
007000 01  REPORT-LINE                   PIC X(80).
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*               C A M P O S    D E    T R A B A J O              *
007400******************************************************************
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWRECMNT'.
007800     02  WKS-FIN-MNTRECUR          PIC 9(01)   VALUE ZEROS.
007900         88  FIN-MNTRECUR              VALUE 1.
008000     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
008100         88  FIN-TRANLEDG              VALUE 1.
008200     02  WKS-SOLICITUD-OK          PIC X(01)   VALUE 'Y'.
008300         88  SOLICITUD-VALIDA          VALUE 'Y'.
008400         88  SOLICITUD-RECHAZADA       VALUE 'N'.
008500     02  WKS-MENSAJE-ERROR         PIC X(60)   VALUE SPACES.
008600     02  FILLER                    PIC X(04).
008700*--------------------------------------------------------------*
008800*    TABLA EN MEMORIA DE LAS SOLICITUDES DE MANTENIMIENTO,      *
008900*    CARGADA COMPLETA ANTES DE RECORRER EL MAESTRO, PARA        *
009000*    RESOLVER CADA LANZAMIENTO EN UNA SOLA PASADA SECUENCIAL.   *
009100*--------------------------------------------------------------*
009200 01  WKS-TAB-MNT.
009300     02  WKS-MT-REG OCCURS 2000 TIMES
009400                    ASCENDING KEY IS WKS-MT-TRANSACTION-ID
009500                    INDEXED BY WKS-MT-INDICE.
009600         03  WKS-MT-TRANSACTION-ID PIC 9(09).
009700         03  WKS-MT-ACCION         PIC X(01).
009800         03  WKS-MT-END-DATE       PIC 9(08).
009900         03  WKS-MT-APLICADA       PIC X(01)  VALUE 'N'.
010000             88  WKS-MT-YA-APLICADA    VALUE 'Y'.
010100 01  WKS-TAB-MNT-R REDEFINES WKS-TAB-MNT.
010200     02  WKS-MT-BYTES OCCURS 2000 TIMES.
010300         03  FILLER                PIC X(19).
010400 01  WKS-TAB-LONG-MT                PIC 9(05)  COMP VALUE ZEROS.
010500*--------------------------------------------------------------*
010600*    ESTADISTICAS DE LA CORRIDA.                                *
010700*--------------------------------------------------------------*
010800 01  WKS-ESTADISTICAS.
010900     02  WKS-LEIDAS-MNTRECUR       PIC 9(07)   COMP VALUE ZEROS.
011000     02  WKS-APLICADAS             PIC 9(07)   COMP VALUE ZEROS.
011100     02  WKS-RECHAZADAS            PIC 9(07)   COMP VALUE ZEROS.
011200     02  WKS-COPIADOS-MAESTRO      PIC 9(07)   COMP VALUE ZEROS.
011300     02  FILLER                    PIC X(04).
011400 01  WKS-MASK                      PIC ZZZ,ZZ9.
011500 01  FS-MNTRECUR                   PIC X(02)   VALUE ZEROS.
011600 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
011700 01  FS-TRANLEN                    PIC X(02)   VALUE ZEROS.
011800 01  FS-FTPREP                     PIC X(02)   VALUE ZEROS.
011900 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
012000     02  FS-TRANLEDG-N             PIC 99.
012050 01  FS-TRANLEN-R REDEFINES FS-TRANLEN.
012060     02  FS-TRANLEN-N              PIC 99.
012100 LINKAGE SECTION.
012200******************************************************************
012300 PROCEDURE DIVISION.
012400******************************************************************
012500*               S E C C I O N    P R I N C I P A L
012600******************************************************************
012700 000-MAIN SECTION.
012800     PERFORM ABRIR-ARCHIVOS
012900     PERFORM CARGA-TABLA-MNT      UNTIL FIN-MNTRECUR
013000     PERFORM APLICA-MANTENIMIENTO UNTIL FIN-TRANLEDG
013100     PERFORM ESTADISTICAS
013200     PERFORM CERRAR-ARCHIVOS
013300     STOP RUN.
013400 000-MAIN-E. EXIT.
013500
013600 ABRIR-ARCHIVOS SECTION.
013700     OPEN INPUT  MNTRECUR
013800     OPEN INPUT  TRANLEDG
013900     OPEN OUTPUT TRANLEDG-N
014000     OPEN OUTPUT FTPREP
014100     IF FS-MNTRECUR NOT = '00' OR FS-TRANLEDG NOT = '00'
014200        DISPLAY 'CWRECMNT - ERROR AL ABRIR ARCHIVOS DE ENTRADA'
014300        MOVE 91 TO RETURN-CODE
014400        PERFORM CERRAR-ARCHIVOS
014500        STOP RUN
014600     END-IF
014700     PERFORM LEE-MNTRECUR
014800     PERFORM LEE-TRANLEDG.
014900 ABRIR-ARCHIVOS-E. EXIT.
015000
015100 LEE-MNTRECUR SECTION.
015200     READ MNTRECUR
015300        AT END
015400           MOVE 1          TO WKS-FIN-MNTRECUR
015500     END-READ.
015600 LEE-MNTRECUR-E. EXIT.
015700
015800 LEE-TRANLEDG SECTION.
015900     READ TRANLEDG
016000        AT END
016100           MOVE 1          TO WKS-FIN-TRANLEDG
016200     END-READ.
016300 LEE-TRANLEDG-E. EXIT.
016400******************************************************************
016500*    CARGA EN LA TABLA CADA SOLICITUD DE MANTENIMIENTO, CON SU   *
016600*    LLAVE Y ACCION; UNA SOLICITUD CON LLAVE REPETIDA SE         *
016700*    SUSTITUYE POR LA ULTIMA LEIDA.                              *
016800******************************************************************
016900 CARGA-TABLA-MNT SECTION.
017000     ADD 1 TO WKS-LEIDAS-MNTRECUR
017100     ADD 1 TO WKS-TAB-LONG-MT
017200     SET WKS-MT-INDICE TO WKS-TAB-LONG-MT
017300     MOVE MNTQ-TRANSACTION-ID TO
017400          WKS-MT-TRANSACTION-ID(WKS-MT-INDICE)
017500     MOVE MNTQ-ACCION          TO WKS-MT-ACCION(WKS-MT-INDICE)
017600     MOVE MNTQ-RECURRENCY-END-DATE TO
017700          WKS-MT-END-DATE(WKS-MT-INDICE)
017800     PERFORM LEE-MNTRECUR.
017900 CARGA-TABLA-MNT-E. EXIT.
018000******************************************************************
018100*    RECORRE EL MAESTRO Y, PARA CADA LANZAMIENTO QUE TENGA UNA   *
018200*    SOLICITUD PENDIENTE EN LA TABLA, VALIDA Y APLICA LA         *
018300*    ACCION ANTES DE COPIAR EL REGISTRO AL MAESTRO NUEVO.        *
018400******************************************************************
018500 APLICA-MANTENIMIENTO SECTION.
018600     PERFORM BUSCA-SOLICITUD-PENDIENTE
018700     IF WKS-MT-INDICE > 0
018800        MOVE 'Y'            TO WKS-SOLICITUD-OK
018900        MOVE SPACES         TO WKS-MENSAJE-ERROR
019000        PERFORM VALIDA-SOLICITUD-MNT
019100        IF SOLICITUD-VALIDA
019200           PERFORM APLICA-ACCION-MNT
019300           MOVE 'Y'         TO WKS-MT-APLICADA(WKS-MT-INDICE)
019400           ADD 1 TO WKS-APLICADAS
019500        ELSE
019600           ADD 1 TO WKS-RECHAZADAS
019700           PERFORM ESCRIBE-LINEA-ERROR
019800        END-IF
019900     END-IF
020000     WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
020100     ADD 1 TO WKS-COPIADOS-MAESTRO
020200     PERFORM LEE-TRANLEDG.
020300 APLICA-MANTENIMIENTO-E. EXIT.
020400
020500 BUSCA-SOLICITUD-PENDIENTE SECTION.
020600     SET WKS-MT-INDICE TO 1
020800     SEARCH WKS-MT-REG
020900        AT END
021000           SET WKS-MT-INDICE TO 0
021100        WHEN WKS-MT-TRANSACTION-ID(WKS-MT-INDICE) =
021200             TXLG-TRANSACTION-ID
021300           CONTINUE
021400     END-SEARCH.
021500 BUSCA-SOLICITUD-PENDIENTE-E. EXIT.
021600
021700 VALIDA-SOLICITUD-MNT SECTION.
021800     IF TXLG-PARENT-TRANSACTION-ID NOT = ZEROS
021900        MOVE 'MANTENIMIENTO NO PERMITIDO SOBRE UN HIJO' TO
022000             WKS-MENSAJE-ERROR
022100        MOVE 'N'     TO WKS-SOLICITUD-OK
022200     END-IF
022300     IF SOLICITUD-VALIDA AND WKS-MT-ACCION(WKS-MT-INDICE) = 'A'
022400        IF TXLG-RECURRENCY = 'UNIQUE'
022500           MOVE 'NO SE PUEDE ACTIVAR UNA RECURRENCIA UNICA' TO
022600                WKS-MENSAJE-ERROR
022700           MOVE 'N'  TO WKS-SOLICITUD-OK
022800        END-IF
022900     END-IF
023000     IF SOLICITUD-VALIDA AND WKS-MT-ACCION(WKS-MT-INDICE) = 'F'
023100        IF WKS-MT-END-DATE(WKS-MT-INDICE) <
023200           TXLG-CREATED-DATE
023300           MOVE 'FECHA LIMITE ANTERIOR A LA FECHA ORIGINAL' TO
023400                WKS-MENSAJE-ERROR
023500           MOVE 'N'  TO WKS-SOLICITUD-OK
023600        END-IF
023700     END-IF.
023800 VALIDA-SOLICITUD-MNT-E. EXIT.
023900
024000 APLICA-ACCION-MNT SECTION.
024100     EVALUATE WKS-MT-ACCION(WKS-MT-INDICE)
024200        WHEN 'A'
024300           MOVE 'Y' TO TXLG-RECURRENCY-ACTIVE
024400        WHEN 'D'
024500           MOVE 'N' TO TXLG-RECURRENCY-ACTIVE
024600        WHEN 'F'
024700           MOVE WKS-MT-END-DATE(WKS-MT-INDICE) TO
024800                TXLG-RECURRENCY-END-DATE
024900     END-EVALUATE.
025000 APLICA-ACCION-MNT-E. EXIT.
025100
025200 ESCRIBE-LINEA-ERROR SECTION.
025300     MOVE SPACES               TO REPORT-LINE
025400     STRING 'RECHAZADO  FOLIO=' DELIMITED BY SIZE
025500            TXLG-TRANSACTION-ID DELIMITED BY SIZE
025600            '  MOTIVO: '        DELIMITED BY SIZE
025700            WKS-MENSAJE-ERROR   DELIMITED BY SIZE
025800            INTO REPORT-LINE
025900     WRITE REPORT-LINE.
026000 ESCRIBE-LINEA-ERROR-E. EXIT.
026100
026200 ESTADISTICAS SECTION.
026300     MOVE ZEROS                TO WKS-MASK
026400     MOVE WKS-LEIDAS-MNTRECUR   TO WKS-MASK
026500     DISPLAY 'TOTAL SOLICITUDES LEIDAS             :' WKS-MASK
026600     MOVE ZEROS                TO WKS-MASK
026700     MOVE WKS-APLICADAS         TO WKS-MASK
026800     DISPLAY 'TOTAL SOLICITUDES APLICADAS          :' WKS-MASK
026900     MOVE ZEROS                TO WKS-MASK
027000     MOVE WKS-RECHAZADAS        TO WKS-MASK
027100     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS         :' WKS-MASK.
027200 ESTADISTICAS-E. EXIT.
027300
027400 CERRAR-ARCHIVOS SECTION.
027500     CLOSE MNTRECUR
027600     CLOSE TRANLEDG
027700     CLOSE TRANLEDG-N
027800     CLOSE FTPREP.
027900 CERRAR-ARCHIVOS-E. EXIT.
