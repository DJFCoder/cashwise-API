000100******************************************************************
000200*                 C O P Y   C W T X N L E D                     *
000300******************************************************************
000400* FECHA       : 03/02/1989                                       *
000500* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000600* APLICACION  : FINANZAS PERSONALES                              *
000700* COPYBOOK    : CWTXNLED                                        *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE LANZAMIENTOS (TRANLEDG).   *
000900*             : UN LANZAMIENTO ES UN INGRESO O UN EGRESO DEL     *
001000*             : USUARIO.  LOS LANZAMIENTOS ORIGINALES LLEVAN LA  *
001100*             : LLAVE DE PADRE EN CERO; LOS LANZAMIENTOS HIJOS   *
001200*             : (GENERADOS POR EL PROCESO DE RECURRENCIA) LLEVAN *
001300*             : EN TXLG-TRANSACTION-ID-PADRE EL FOLIO DEL        *
001400*             : LANZAMIENTO ORIGINAL QUE LOS GENERO.             *
001500* ARCHIVOS    : TRANLEDG=A                                       *
001600******************************************************************
001700*                     B I T A C O R A   D E   C A M B I O S      *
001800******************************************************************
001900* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
002000* ----------  ------------  ---------  ------------------------- *
002100* 03/02/1989  MOCH          EEDR0012   CREACION ORIGINAL DEL     *EEDR0012
002200*                                      MAESTRO DE LANZAMIENTOS    EEDR0012
002300* 21/09/1991  MOCH          EEDR0188   SE AGREGA TXLG-RECURRENCY- EEDR0188
002400*                                      END-DATE PARA VIGENCIA DE  EEDR0188
002500*                                      LA RECURRENCIA             EEDR0188
002600* 14/06/1994  PEDR          EEDR0431   SE AMPLIA TXLG-DESCRIPTION EEDR0431
002700*                                      DE 120 A 255 POSICIONES   *EEDR0431
002800* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K) EN  *EEDR0902
002900*                                      LOS CAMPOS DE FECHA DEL   *EEDR0902
003000*                                      REGISTRO (VER WKS-SIGLO)   EEDR0902
003100* 05/04/2003  PEDR          EEDR1140   SE AGREGA INDICADOR DE    *EEDR1140
003200*                                      RECURRENCIA ACTIVA/INACT. *EEDR1140
003300******************************************************************
003400 01  REG-TRANLEDG.
003500*--------------------------------------------------------------*
003600*    FOLIO UNICO Y SECUENCIAL DEL LANZAMIENTO (LLAVE DEL        *
003700*    MAESTRO).  SE ASIGNA EN CWTXNREG AL MOMENTO DE GRABAR.     *
003800*--------------------------------------------------------------*
003900     02  TXLG-TRANSACTION-ID        PIC 9(09).
004000*--------------------------------------------------------------*
004100*    TIPO DE LANZAMIENTO.  UNICAMENTE SE ACEPTAN LOS VALORES    *
004200*    REVENUE (INGRESO) Y EXPENSE (EGRESO).                     *
004300*--------------------------------------------------------------*
004400     02  TXLG-TYPE                  PIC X(20).
004500         88  TXLG-TIPO-INGRESO          VALUE 'REVENUE'.
004600         88  TXLG-TIPO-EGRESO           VALUE 'EXPENSE'.
004700*--------------------------------------------------------------*
004800*    MONTO DEL LANZAMIENTO.  SIEMPRE POSITIVO, 13 ENTEROS Y     *
004900*    2 DECIMALES.  ARITMETICA DE CENTAVOS EXACTA, SIN           *
005000*    REDONDEOS NI PUNTO FLOTANTE.                               *
005100*--------------------------------------------------------------*
005200     02  TXLG-AMOUNT                 PIC S9(13)V9(02).
005300*--------------------------------------------------------------*
005400*    DESCRIPCION LIBRE DEL LANZAMIENTO.  OBLIGATORIA, NO EN     *
005500*    BLANCO DESPUES DE DEPURAR ESPACIOS.                        *
005600*--------------------------------------------------------------*
005700     02  TXLG-DESCRIPTION            PIC X(255).
005800*--------------------------------------------------------------*
005900*    CLASE DE RECURRENCIA DEL LANZAMIENTO ORIGINAL.  LOS HIJOS  *
006000*    CONSERVAN LA MISMA CLASE QUE SU ORIGINAL, PERO YA NO       *
006100*    VUELVEN A GENERAR DESCENDENCIA (VER TXLG-RECURRENCY-ACTIVE)*
006200*--------------------------------------------------------------*
006300     02  TXLG-RECURRENCY             PIC X(11).
006400         88  TXLG-RECUR-UNICA            VALUE 'UNIQUE'.
006500         88  TXLG-RECUR-DIARIA           VALUE 'DAILY'.
006600         88  TXLG-RECUR-SEMANAL          VALUE 'WEEKLY'.
006700         88  TXLG-RECUR-MENSUAL          VALUE 'MONTHLY'.
006800         88  TXLG-RECUR-TRIMESTRAL       VALUE 'QUARTERLY'.
006900         88  TXLG-RECUR-ANUAL            VALUE 'ANNUAL'.
007000*--------------------------------------------------------------*
007100*    LLAVE FORANEA HACIA EL MAESTRO DE CATEGORIAS (CATEGRY).    *
007200*--------------------------------------------------------------*
007300     02  TXLG-CATEGORY-ID            PIC 9(09).
007400*--------------------------------------------------------------*
007500*    FECHA DE POSTEO DEL LANZAMIENTO, FORMATO AAAAMMDD.  SI NO  *
007600*    VINO EN LA SOLICITUD SE DEFAULTEA A LA FECHA DEL SISTEMA.  *
007700*--------------------------------------------------------------*
007800     02  TXLG-CREATED-DATE           PIC 9(08).
007900     02  TXLG-CREATED-DATE-R REDEFINES TXLG-CREATED-DATE.
008000         03  TXLG-CREATED-YEAR       PIC 9(04).
008100         03  TXLG-CREATED-MONTH      PIC 9(02).
008200         03  TXLG-CREATED-DAY        PIC 9(02).
008300*--------------------------------------------------------------*
008400*    FOLIO DEL LANZAMIENTO ORIGINAL QUE DIO ORIGEN A ESTE       *
008500*    REGISTRO.  CERO CUANDO EL REGISTRO ES ORIGINAL.            *
008600*--------------------------------------------------------------*
008700     02  TXLG-PARENT-TRANSACTION-ID  PIC 9(09).
008800         88  TXLG-ES-ORIGINAL            VALUE 0.
008900*--------------------------------------------------------------*
009000*    INDICADOR DE RECURRENCIA ACTIVA.  LOS HIJOS SIEMPRE NACEN  *
009100*    CON 'N' PARA QUE NO GENEREN MAS DESCENDENCIA.              *
009200*--------------------------------------------------------------*
009300     02  TXLG-RECURRENCY-ACTIVE      PIC X(01).
009400         88  TXLG-RECURRENCIA-ACTIVA     VALUE 'Y'.
009500         88  TXLG-RECURRENCIA-INACTIVA   VALUE 'N'.
009600*--------------------------------------------------------------*
009700*    FECHA LIMITE DE VIGENCIA DE LA RECURRENCIA, AAAAMMDD.      *
009800*    CERO CUANDO NO HAY FECHA LIMITE.                           *
009900*--------------------------------------------------------------*
010000     02  TXLG-RECURRENCY-END-DATE    PIC 9(08).
010100     02  TXLG-RECURRENCY-END-DATE-R REDEFINES
010200                                     TXLG-RECURRENCY-END-DATE.
010300         03  TXLG-END-YEAR           PIC 9(04).
010400         03  TXLG-END-MONTH          PIC 9(02).
010500         03  TXLG-END-DAY            PIC 9(02).
010600*--------------------------------------------------------------*
010700*    RELLENO PARA CRECIMIENTO FUTURO DEL MAESTRO.               *
010800*--------------------------------------------------------------*
010900     02  FILLER                      PIC X(05).
