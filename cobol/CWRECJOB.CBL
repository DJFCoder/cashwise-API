000100******************************************************************
000110* FECHA       : 21/09/1991                                       *
000120* PROGRAMADOR : M. OCHAETA (MOCH)                                *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : CWRECJOB                                         *
000150* TIPO        : BATCH (CORRIDA NOCTURNA 01:00)                   *
000160* DESCRIPCION : RECORRE EL MAESTRO DE LANZAMIENTOS TRANLEDG EN   *
000170*             : BUSCA DE ORIGINALES CON RECURRENCIA ACTIVA Y     *
000180*             : DISTINTA DE UNICA.  PARA CADA UNO CALCULA LA     *
000190*             : PROXIMA FECHA DE VENCIMIENTO A PARTIR DEL ULTIMO *
000200*             : HIJO GENERADO (O DE LA FECHA DEL ORIGINAL SI NO  *
000210*             : TIENE HIJOS) Y, SI YA VENCIO Y NO REBASA LA      *
000220*             : FECHA LIMITE, GENERA UN LANZAMIENTO HIJO.  LOS   *
000230*             : ERRORES DE UN REGISTRO NO DETIENEN LA CORRIDA.   *
000240* ARCHIVOS    : TRANLEDG=C,TRANLEDG-N=A,RECLOG=A                 *
000250* ACCION (ES) : A=ACTUALIZA                                      *
000260* INSTALADO   : 21/09/1991                                       *
000270* BPM/RATIONAL: 103355                                           *
000280* NOMBRE      : GENERACION DIARIA DE RECURRENCIAS                *
000290* DESCRIPCION : CORRIDA NOCTURNA DE RECURRENCIA                  *
000300******************************************************************
000310*                     B I T A C O R A   D E   C A M B I O S      *
000320******************************************************************
000330* FECHA       PROGRAMADOR   NO.SOLIC   DESCRIPCION              *
000340* ----------  ------------  ---------  ------------------------- *
000350* 21/09/1991  MOCH          EEDR0188   CREACION ORIGINAL          EEDR0188
000360* 09/11/1998  ERDR          EEDR0902   AJUSTE DE SIGLO (Y2K)      EEDR0902
000370* 05/04/2003  PEDR          EEDR1140   SE SUSTITUYE CALCULO DE    EEDR1140
000380*                                      FECHAS POR CALL A CWDATADV EEDR1140
000390* 17/11/2009  MOCH          EEDR1687   SE AGREGA BITACORA RECLOG  EEDR1687
000400*                                      CON DETALLE DE GENERADOS   EEDR1687
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.                    CWRECJOB.
000440 AUTHOR.                        MARIO OCHAETA.
000450 INSTALLATION.                  FINANZAS PERSONALES - SISTEMAS.
000460 DATE-WRITTEN.                  21/09/1991.
000470 DATE-COMPILED.
000480 SECURITY.                      CONFIDENCIAL - USO INTERNO.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550******************************************************************
000560*              A R C H I V O S   D E   E N T R A D A
000570******************************************************************
000580     SELECT TRANLEDG  ASSIGN  TO TRANLEDG
000590            ORGANIZATION     IS SEQUENTIAL
000600            FILE STATUS      IS FS-TRANLEDG.
000610******************************************************************
000620*              A R C H I V O S   D E   S A L I D A
000630******************************************************************
000640     SELECT TRANLEDG-N ASSIGN TO TRANLEDN
000650            ORGANIZATION     IS SEQUENTIAL
000660            FILE STATUS      IS FS-TRANLEN.
000670     SELECT RECLOG    ASSIGN  TO RECLOG
000680            FILE STATUS      IS FS-RECLOG.
000690 DATA DIVISION.
000700 FILE SECTION.
000710*1 -->MAESTRO DE LANZAMIENTOS (ENTRADA)
000720 FD  TRANLEDG.
000730     COPY CWTXNLED.
000740*2 -->MAESTRO DE LANZAMIENTOS (SALIDA, CON HIJOS AGREGADOS)
000750 FD  TRANLEDG-N.
000760 01  REG-TRANLEDG-N                PIC X(350).
000770*3 -->BITACORA DE LA CORRIDA DE RECURRENCIA
000780 FD  RECLOG.
000790 01  REG-RECLOG                    PIC X(80).
000800 WORKING-STORAGE SECTION.
000810******************************************************************
000820*               C A M P O S    D E    T R A B A J O              *
000830******************************************************************
000840 01  WKS-CAMPOS-DE-TRABAJO.
000850     02  WKS-PROGRAMA              PIC X(08)   VALUE 'CWRECJOB'.
000860     02  WKS-I                     PIC 9(05)   COMP.
000870     02  WKS-J                     PIC 9(05)   COMP.
000880     02  WKS-ULTIMO-FOLIO          PIC 9(09)   COMP.
000890     02  WKS-FIN-TRANLEDG          PIC 9(01)   VALUE ZEROS.
000900         88  FIN-TRANLEDG              VALUE 1.
000910     02  WKS-HOY                   PIC 9(08)   VALUE ZEROS.
000920     02  WKS-SIGUIENTE-FECHA       PIC 9(08)   VALUE ZEROS.
000930     02  WKS-FECHA-BASE            PIC 9(08)   VALUE ZEROS.
000940     02  WKS-FECHA-BASE-R REDEFINES WKS-FECHA-BASE.
000950         03  WKS-FB-ANIO           PIC 9(04).
000960         03  WKS-FB-MES            PIC 9(02).
000970         03  WKS-FB-DIA            PIC 9(02).
000980     02  WKS-GENERA-HIJO           PIC X(01)   VALUE 'N'.
000990         88  GENERA-HIJO-SI            VALUE 'Y'.
001000         88  GENERA-HIJO-NO             VALUE 'N'.
001010     02  FILLER                    PIC X(04).
001020*--------------------------------------------------------------*
001030*    ESTADISTICAS DE LA CORRIDA.                                *
001040*--------------------------------------------------------------*
001050 01  WKS-ESTADISTICAS.
001060     02  WKS-EXAMINADOS            PIC 9(07)   COMP VALUE ZEROS.
001070     02  WKS-GENERADOS             PIC 9(07)   COMP VALUE ZEROS.
001080     02  WKS-ERRORES               PIC 9(07)   COMP VALUE ZEROS.
001090     02  WKS-COPIADOS-MAESTRO      PIC 9(07)   COMP VALUE ZEROS.
001100     02  FILLER                    PIC X(04).
001110 01  WKS-MASK                      PIC ZZZ,ZZ9.
001120 01  WKS-MASK-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99.
001130*--------------------------------------------------------------*
001140*    TABLA EN MEMORIA DEL ULTIMO HIJO GENERADO POR CADA         *
001150*    ORIGINAL.  SE LLENA EN LA PRIMERA PASADA Y SE CONSULTA     *
001160*    EN LA SEGUNDA, IGUAL IDIOMA QUE CARDA-TABLA-TLT004.        *
001170*--------------------------------------------------------------*
001180 01  WKS-TAB-ULT-HIJO.
001190     02  WKS-UH-REG OCCURS 2000 TIMES
001200                    ASCENDING KEY IS WKS-UH-PADRE
001210                    INDEXED BY WKS-UH-INDICE.
001220         03  WKS-UH-PADRE          PIC 9(09).
001230         03  WKS-UH-FECHA          PIC 9(08).
001240 01  WKS-TAB-ULT-HIJO-R REDEFINES WKS-TAB-ULT-HIJO.
001250     02  WKS-UH-BYTES OCCURS 2000 TIMES.
001260         03  FILLER                PIC X(17).
001270 01  WKS-TAB-LONG-UH               PIC 9(05)   COMP VALUE ZEROS.
001280*--------------------------------------------------------------*
001290*    TABLA EN MEMORIA DE ORIGINALES ELEGIBLES PARA LA           *
001300*    RECURRENCIA DE HOY, CAPTURADA EN LA PRIMERA PASADA.        *
001310*--------------------------------------------------------------*
001320 01  WKS-TAB-ORIGINALES.
001330     02  WKS-OR-REG OCCURS 2000 TIMES
001340                    INDEXED BY WKS-OR-INDICE.
001350         03  WKS-OR-TRANSACTION-ID PIC 9(09).
001360         03  WKS-OR-TYPE           PIC X(20).
001370         03  WKS-OR-AMOUNT         PIC S9(13)V9(02).
001380         03  WKS-OR-DESCRIPTION    PIC X(255).
001390         03  WKS-OR-RECURRENCY     PIC X(11).
001400         03  WKS-OR-CATEGORY-ID    PIC 9(09).
001410         03  WKS-OR-CREATED-DATE   PIC 9(08).
001420         03  WKS-OR-END-DATE       PIC 9(08).
001430         03  FILLER                PIC X(05).
001440 01  WKS-TAB-LONG-OR                PIC 9(05)  COMP VALUE ZEROS.
001450 01  FS-TRANLEDG                   PIC X(02)   VALUE ZEROS.
001460 01  FS-TRANLEN                    PIC X(02)   VALUE ZEROS.
001470 01  FS-RECLOG                     PIC X(02)   VALUE ZEROS.
001480 01  FS-TRANLEDG-R REDEFINES FS-TRANLEDG.
001490     02  FS-TRANLEDG-N             PIC 99.
001500 01  LK-MULTIPLO-UNO               PIC 9(04)   COMP VALUE 1.
001510 LINKAGE SECTION.
001520******************************************************************
001530 PROCEDURE DIVISION.
001540******************************************************************
001550*               S E C C I O N    P R I N C I P A L
001560******************************************************************
001570 000-MAIN SECTION.
001580     PERFORM PROCESOS-FECHA
001590     PERFORM ABRIR-ARCHIVOS
001600     PERFORM PASADA-UNO           UNTIL FIN-TRANLEDG
001610     PERFORM PASADA-DOS
001620     PERFORM ESTADISTICAS
001630     PERFORM CERRAR-ARCHIVOS
001640     STOP RUN.
001650 000-MAIN-E. EXIT.
001660
001670 PROCESOS-FECHA SECTION.
001680     ACCEPT WKS-HOY FROM DATE YYYYMMDD.
001690 PROCESOS-FECHA-E. EXIT.
001700
001710 ABRIR-ARCHIVOS SECTION.
001720     OPEN INPUT  TRANLEDG
001730     OPEN OUTPUT TRANLEDG-N
001740     OPEN OUTPUT RECLOG
001750     IF FS-TRANLEDG NOT = '00'
001760        DISPLAY 'CWRECJOB - ERROR AL ABRIR TRANLEDG - FS='
001770                FS-TRANLEDG
001780        MOVE 91 TO RETURN-CODE
001790        PERFORM CERRAR-ARCHIVOS
001800        STOP RUN
001810     END-IF
001820     MOVE ZEROS TO WKS-ULTIMO-FOLIO
001830     PERFORM LEE-TRANLEDG.
001840 ABRIR-ARCHIVOS-E. EXIT.
001850
001860 LEE-TRANLEDG SECTION.
001870     READ TRANLEDG
001880        AT END
001890           MOVE 1          TO WKS-FIN-TRANLEDG
001900     END-READ.
001910 LEE-TRANLEDG-E. EXIT.
001920******************************************************************
001930*    PRIMERA PASADA: TRASLADA CADA REGISTRO AL MAESTRO NUEVO,    *
001940*    CONSERVA EL MAYOR FOLIO VISTO, ACTUALIZA LA TABLA DE        *
001950*    ULTIMO HIJO POR PADRE Y CAPTURA LOS ORIGINALES ELEGIBLES.   *
001960******************************************************************
001970 PASADA-UNO SECTION.
001980     ADD 1 TO WKS-EXAMINADOS
001990     IF TXLG-TRANSACTION-ID > WKS-ULTIMO-FOLIO
002000        MOVE TXLG-TRANSACTION-ID TO WKS-ULTIMO-FOLIO
002010     END-IF
002020     WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
002030     ADD 1 TO WKS-COPIADOS-MAESTRO
002040     IF TXLG-PARENT-TRANSACTION-ID NOT = ZEROS
002050        PERFORM ACTUALIZA-TAB-ULT-HIJO
002060     ELSE
002070        IF TXLG-RECURRENCIA-ACTIVA AND
002080           TXLG-RECURRENCY NOT = 'UNIQUE'
002090           PERFORM CAPTURA-ORIGINAL-ELEGIBLE
002100        END-IF
002110     END-IF
002120     PERFORM LEE-TRANLEDG.
002130 PASADA-UNO-E. EXIT.
002140
002150 ACTUALIZA-TAB-ULT-HIJO SECTION.
002160     SET WKS-UH-INDICE TO 1
002170     SEARCH WKS-UH-REG
002180        AT END
002190           ADD 1 TO WKS-TAB-LONG-UH
002200           SET WKS-UH-INDICE TO WKS-TAB-LONG-UH
002210           MOVE TXLG-PARENT-TRANSACTION-ID TO
002220                WKS-UH-PADRE(WKS-UH-INDICE)
002230           MOVE TXLG-CREATED-DATE          TO
002240                WKS-UH-FECHA(WKS-UH-INDICE)
002250        WHEN WKS-UH-PADRE(WKS-UH-INDICE) =
002260             TXLG-PARENT-TRANSACTION-ID
002270           IF TXLG-CREATED-DATE > WKS-UH-FECHA(WKS-UH-INDICE)
002280              MOVE TXLG-CREATED-DATE TO
002290                   WKS-UH-FECHA(WKS-UH-INDICE)
002300           END-IF
002310     END-SEARCH.
002320 ACTUALIZA-TAB-ULT-HIJO-E. EXIT.
002330
002340 CAPTURA-ORIGINAL-ELEGIBLE SECTION.
002350     ADD 1 TO WKS-TAB-LONG-OR
002360     SET WKS-OR-INDICE TO WKS-TAB-LONG-OR
002370     MOVE TXLG-TRANSACTION-ID   TO
002380          WKS-OR-TRANSACTION-ID(WKS-OR-INDICE)
002390     MOVE TXLG-TYPE             TO WKS-OR-TYPE(WKS-OR-INDICE)
002400     MOVE TXLG-AMOUNT           TO WKS-OR-AMOUNT(WKS-OR-INDICE)
002410     MOVE TXLG-DESCRIPTION      TO
002420          WKS-OR-DESCRIPTION(WKS-OR-INDICE)
002430     MOVE TXLG-RECURRENCY       TO
002440          WKS-OR-RECURRENCY(WKS-OR-INDICE)
002450     MOVE TXLG-CATEGORY-ID      TO
002460          WKS-OR-CATEGORY-ID(WKS-OR-INDICE)
002470     MOVE TXLG-CREATED-DATE     TO
002480          WKS-OR-CREATED-DATE(WKS-OR-INDICE)
002490     MOVE TXLG-RECURRENCY-END-DATE TO
002500          WKS-OR-END-DATE(WKS-OR-INDICE).
002510 CAPTURA-ORIGINAL-ELEGIBLE-E. EXIT.
002520******************************************************************
002530*    SEGUNDA PASADA: RECORRE LOS ORIGINALES ELEGIBLES Y GENERA   *
002540*    UN HIJO CUANDO LA PROXIMA FECHA YA VENCIO Y NO REBASA LA    *
002550*    FECHA LIMITE (CUANDO HAY UNA).  UN ERROR EN UN REGISTRO     *
002560*    SOLO SE CONTABILIZA Y NO DETIENE LA CORRIDA.                *
002570******************************************************************
002580 PASADA-DOS SECTION.
002590     PERFORM PROCESA-UN-ORIGINAL
002600             VARYING WKS-OR-INDICE FROM 1 BY 1
002610             UNTIL WKS-OR-INDICE > WKS-TAB-LONG-OR.
002620 PASADA-DOS-E. EXIT.
002630
002640 PROCESA-UN-ORIGINAL SECTION.
002650     PERFORM BUSCA-FECHA-BASE
002660     CALL 'CWDATADV' USING WKS-FECHA-BASE,
002670                           WKS-OR-RECURRENCY(WKS-OR-INDICE),
002680                           LK-MULTIPLO-UNO,
002690                           WKS-SIGUIENTE-FECHA
002700*    CWDATADV DEJA LA FECHA SIN AVANZAR (WHEN OTHER CONTINUE)
002710*    CUANDO LA RECURRENCY DEL ORIGINAL NO ES NINGUNA DE LAS
002720*    RECONOCIDAS; ESO SE TOMA AQUI COMO UN REGISTRO EN ERROR.
002730     IF WKS-SIGUIENTE-FECHA = WKS-FECHA-BASE
002740        PERFORM ESCRIBE-LINEA-ERROR
002750     ELSE
002760        MOVE 'N' TO WKS-GENERA-HIJO
002770        IF WKS-SIGUIENTE-FECHA NOT > WKS-HOY
002780           IF WKS-OR-END-DATE(WKS-OR-INDICE) = ZEROS OR
002790              WKS-SIGUIENTE-FECHA NOT >
002800                 WKS-OR-END-DATE(WKS-OR-INDICE)
002810              MOVE 'Y' TO WKS-GENERA-HIJO
002820           END-IF
002830        END-IF
002840        IF GENERA-HIJO-SI
002850           PERFORM GRABA-HIJO-RECURRENCIA
002860        END-IF
002870     END-IF.
002880 PROCESA-UN-ORIGINAL-E. EXIT.
002890
002900 ESCRIBE-LINEA-ERROR SECTION.
002910     ADD 1 TO WKS-ERRORES
002920     MOVE SPACES                  TO REG-RECLOG
002930     STRING 'RECURRENCY DESCONOCIDA  ORIGINAL='
002940            DELIMITED BY SIZE
002950            WKS-OR-TRANSACTION-ID(WKS-OR-INDICE) DELIMITED BY
002960                SIZE
002970            '  RECURRENCY='          DELIMITED BY SIZE
002980            WKS-OR-RECURRENCY(WKS-OR-INDICE) DELIMITED BY SIZE
002990            INTO REG-RECLOG
003000     END-STRING
003010     WRITE REG-RECLOG.
003020 ESCRIBE-LINEA-ERROR-E. EXIT.
003030
003040 BUSCA-FECHA-BASE SECTION.
003050     SET WKS-UH-INDICE TO 1
003060     SEARCH WKS-UH-REG
003070        AT END
003080           MOVE WKS-OR-CREATED-DATE(WKS-OR-INDICE) TO
003090                WKS-FECHA-BASE
003100        WHEN WKS-UH-PADRE(WKS-UH-INDICE) =
003110             WKS-OR-TRANSACTION-ID(WKS-OR-INDICE)
003120           MOVE WKS-UH-FECHA(WKS-UH-INDICE) TO WKS-FECHA-BASE
003130     END-SEARCH.
003140 BUSCA-FECHA-BASE-E. EXIT.
003150
003160 GRABA-HIJO-RECURRENCIA SECTION.
003170     ADD 1 TO WKS-ULTIMO-FOLIO
003180     INITIALIZE REG-TRANLEDG
003190     MOVE WKS-ULTIMO-FOLIO          TO TXLG-TRANSACTION-ID
003200     MOVE WKS-OR-TYPE(WKS-OR-INDICE)    TO TXLG-TYPE
003210     MOVE WKS-OR-AMOUNT(WKS-OR-INDICE)  TO TXLG-AMOUNT
003220     MOVE WKS-OR-DESCRIPTION(WKS-OR-INDICE) TO TXLG-DESCRIPTION
003230     MOVE WKS-OR-RECURRENCY(WKS-OR-INDICE)  TO TXLG-RECURRENCY
003240     MOVE WKS-OR-CATEGORY-ID(WKS-OR-INDICE) TO TXLG-CATEGORY-ID
003250     MOVE WKS-SIGUIENTE-FECHA        TO TXLG-CREATED-DATE
003260     MOVE WKS-OR-TRANSACTION-ID(WKS-OR-INDICE) TO
003270          TXLG-PARENT-TRANSACTION-ID
003280     MOVE 'N'                        TO TXLG-RECURRENCY-ACTIVE
003290     MOVE ZEROS                      TO TXLG-RECURRENCY-END-DATE
003300     WRITE REG-TRANLEDG-N FROM REG-TRANLEDG
003310     ADD 1 TO WKS-COPIADOS-MAESTRO
003320     ADD 1 TO WKS-GENERADOS
003330     PERFORM ESCRIBE-LINEA-RECLOG.
003340 GRABA-HIJO-RECURRENCIA-E. EXIT.
003350
003360 ESCRIBE-LINEA-RECLOG SECTION.
003370     MOVE SPACES                  TO REG-RECLOG
003380     MOVE WKS-OR-AMOUNT(WKS-OR-INDICE) TO WKS-MASK-MONTO
003390     STRING 'HIJO GENERADO  PADRE=' DELIMITED BY SIZE
003400            WKS-OR-TRANSACTION-ID(WKS-OR-INDICE) DELIMITED BY
003410                SIZE
003420            '  FECHA='             DELIMITED BY SIZE
003430            WKS-SIGUIENTE-FECHA    DELIMITED BY SIZE
003440            '  MONTO='             DELIMITED BY SIZE
003450            WKS-MASK-MONTO         DELIMITED BY SIZE
003460            INTO REG-RECLOG
003470     END-STRING
003480     WRITE REG-RECLOG.
003490 ESCRIBE-LINEA-RECLOG-E. EXIT.
003500
003510 ESTADISTICAS SECTION.
003520     MOVE SPACES TO REG-RECLOG
003530     WRITE REG-RECLOG
003540     MOVE ZEROS              TO WKS-MASK
003550     MOVE WKS-EXAMINADOS     TO WKS-MASK
003560     DISPLAY 'TOTAL ORIGINALES EXAMINADOS          :' WKS-MASK
003570     MOVE ZEROS              TO WKS-MASK
003580     MOVE WKS-GENERADOS      TO WKS-MASK
003590     DISPLAY 'TOTAL HIJOS GENERADOS                :' WKS-MASK
003600     MOVE ZEROS              TO WKS-MASK
003610     MOVE WKS-ERRORES        TO WKS-MASK
003620     DISPLAY 'TOTAL ERRORES                        :' WKS-MASK
003630     STRING 'RESUMEN  EXAMINADOS=' DELIMITED BY SIZE
003640            WKS-EXAMINADOS        DELIMITED BY SIZE
003650            '  GENERADOS='        DELIMITED BY SIZE
003660            WKS-GENERADOS         DELIMITED BY SIZE
003670            '  ERRORES='          DELIMITED BY SIZE
003680            WKS-ERRORES           DELIMITED BY SIZE
003690            INTO REG-RECLOG
003700     END-STRING
003710     WRITE REG-RECLOG.
003720 ESTADISTICAS-E. EXIT.
003730
003740 CERRAR-ARCHIVOS SECTION.
003750     CLOSE TRANLEDG
003760     CLOSE TRANLEDG-N
003770     CLOSE RECLOG.
003780 CERRAR-ARCHIVOS-E. EXIT.
